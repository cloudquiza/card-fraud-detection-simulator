000100******************************************************************
000200* ZONDA - TARJETAS - DETECCION DE FRAUDE                         *
000300* REGISTRO - CFTBIX                                              *
000400* FECHA DE CREACION: 09-SEP-1996                                 *
000500* EXTRACTO PARA EL AREA DE BI: PROYECCION DE LA TRANSACCION      *
000600* SCOREADA MAS EL BALDE DE RIESGO, SIN LOS CAMPOS DE TRABAJO     *
000700* INTERNO DEL MOTOR DE REGLAS (IP, ETIQUETA DE FRAUDE, ETC.)     *
000800******************************************************************
000900*                     LOG DE MODIFICACIONES                      *
001000* -------------------------------------------------------------- *
001100* FECHA    | AUTOR     | DESCRIPCION                             *
001200* -------------------------------------------------------------- *
001300* 09SEP96  | RQUIROGA  | ALTA INICIAL DEL REGISTRO               *
001400* 14JAN99  | MPACHECO  | REV. Y2K (TXN-4331)                     *
001500* 05MAY07  | DALVAREZ  | AGREGADO BIX-RISK-BUCKET (TXN-7702)     *
001600*                                                                *
001700******************************************************************
001800*                                                                *
001900* CAMPO                      DESCRIPCION                         *
002000* -------------------------- ----------------------------------- *
002100* BIX-RISK-BUCKET            '0', '1-20', '21-40' O '41+' SEGUN  *
002200*                            BIX-RISK-SCORE                      *
002300* (RESTO DE CAMPOS)          IDEM CFTSCR, PROYECCION FIJA        *
002400******************************************************************
002500 01  CFTBIX-REC.
002600   05 BIX-CLAVE.
002700      10 BIX-TRANSACTION-ID      PIC X(12).
002800   05 BIX-TARJETA.
002900      10 BIX-CARD-ID             PIC X(10).
003000      10 BIX-BIN                 PIC X(06).
003100      10 BIX-BRAND               PIC X(10).
003200      10 BIX-CARD-TYPE           PIC X(08).
003300      10 BIX-HOME-COUNTRY        PIC X(02).
003400   05 BIX-COMERCIO.
003500      10 BIX-MERCHANT-ID         PIC X(08).
003600      10 BIX-MCC                 PIC X(04).
003700      10 BIX-MERCHANT-COUNTRY    PIC X(02).
003800   05 BIX-DATOS.
003900      10 BIX-AMOUNT              PIC 9(05)V99.
004000      10 BIX-CURRENCY            PIC X(03).
004100      10 BIX-CARD-PRESENT        PIC X(01).
004200      10 BIX-TIMESTAMP           PIC X(26).
004300      10 BIX-DEVICE-ID           PIC X(12).
004400      10 BIX-IP-COUNTRY          PIC X(02).
004500      10 BIX-AUTH-RESULT         PIC X(08).
004600         88 BIX-AUTH-APROBADA         VALUE 'approved'.
004700         88 BIX-AUTH-RECHAZADA        VALUE 'declined'.
004800   05 BIX-RIESGO.
004900      10 BIX-RISK-SCORE          PIC 9(03).
005000      10 BIX-RISK-BUCKET         PIC X(05).
005100   05 BIX-ETIQUETAS.
005200      10 BIX-IS-FRAUD-PATTERN    PIC 9(01).
005300      10 BIX-CHARGEBACK          PIC 9(01).
005400   05 FILLER                     PIC X(09).
