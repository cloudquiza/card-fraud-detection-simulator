000100******************************************************************
000200* ZONDA - TARJETAS - DETECCION DE FRAUDE                         *
000300* REGISTRO - CFTSCR                                              *
000400* FECHA DE CREACION: 22-MAR-1994                                 *
000500* TRANSACCION DE TARJETA YA ENRIQUECIDA (CONTADORES DE VELOCIDAD)*
000600* Y SCOREADA (PUNTAJE DE RIESGO Y REGLAS DISPARADAS)             *
000700******************************************************************
000800*                     LOG DE MODIFICACIONES                      *
000900* -------------------------------------------------------------- *
001000* FECHA    | AUTOR     | DESCRIPCION                             *
001100* -------------------------------------------------------------- *
001200* 22MAR94  | RQUIROGA  | ALTA INICIAL DEL REGISTRO               *
001300* 02OCT98  | MPACHECO  | REV. Y2K - FECHAS 4 DIGITOS (TXN-4331)  *
001400* 11FEB02  | LFONTANA  | AMPLIADO SCR-TRIGGERED-RULES A 120 POS. *
001500* 30JUN09  | DALVAREZ  | REV. LIMITE MAX PUNTAJE 130 (TXN-8814)  *
001600*                                                                *
001700******************************************************************
001800*                                                                *
001900* CAMPO                      DESCRIPCION                         *
002000* -------------------------- ----------------------------------- *
002100* SCR-...                    (VER CFTTXN - MISMOS DATOS DE       *
002200*                            LA TRANSACCION DE ORIGEN)           *
002300* SCR-DEVICE-UNIQUE-CARDS    TARJETAS DISTINTAS VISTAS EN ESTE   *
002400*                            DISPOSITIVO EN TODO EL ARCHIVO      *
002500* SCR-SMALL-CNP-TX-COUNT     CANT. DE TRANSACCIONES SIN TARJETA  *
002600*                            PRESENTE E IMPORTE MENOR A 10.00    *
002700*                            DE ESTA MISMA TARJETA               *
002800* SCR-RISK-SCORE             SUMA DE PESOS DE REGLAS DISPARADAS  *
002900* SCR-TRIGGERED-RULES        NOMBRES DE REGLAS, SEPARADOS POR    *
003000*                            COMA, EN ORDEN DE CATALOGO          *
003100******************************************************************
003200 01  CFTSCR-REC.
003300   05 SCR-CLAVE.
003400      10 SCR-TRANSACTION-ID      PIC X(12).
003500   05 SCR-TARJETA.
003600      10 SCR-CARD-ID             PIC X(10).
003700      10 SCR-BIN                 PIC X(06).
003800      10 SCR-BRAND               PIC X(10).
003900      10 SCR-CARD-TYPE           PIC X(08).
004000      10 SCR-HOME-COUNTRY        PIC X(02).
004100   05 SCR-COMERCIO.
004200      10 SCR-MERCHANT-ID         PIC X(08).
004300      10 SCR-MCC                 PIC X(04).
004400      10 SCR-MERCHANT-COUNTRY    PIC X(02).
004500   05 SCR-DATOS.
004600      10 SCR-AMOUNT              PIC 9(05)V99.
004700      10 SCR-CURRENCY            PIC X(03).
004800      10 SCR-CARD-PRESENT        PIC X(01).
004900         88 SCR-CARD-PRESENT-SI       VALUE 'Y'.
005000         88 SCR-CARD-PRESENT-NO       VALUE 'N'.
005100      10 SCR-TIMESTAMP           PIC X(26).
005200      10 SCR-DEVICE-ID           PIC X(12).
005300      10 SCR-IP-COUNTRY          PIC X(02).
005400      10 SCR-IP-ADDRESS          PIC X(15).
005500      10 SCR-AUTH-RESULT         PIC X(08).
005600         88 SCR-AUTH-APROBADA         VALUE 'approved'.
005700         88 SCR-AUTH-RECHAZADA        VALUE 'declined'.
005800   05 SCR-ETIQUETAS.
005900      10 SCR-IS-FRAUD-PATTERN    PIC 9(01).
006000         88 SCR-ES-PATRON-FRAUDE      VALUE 1.
006100      10 SCR-FRAUD-SCENARIO      PIC X(30).
006200      10 SCR-CHARGEBACK          PIC 9(01).
006300         88 SCR-TIENE-CHARGEBACK      VALUE 1.
006400   05 SCR-ENRIQUECIDO.
006500      10 SCR-DEVICE-UNIQUE-CARDS PIC 9(05).
006600      10 SCR-SMALL-CNP-TX-COUNT  PIC 9(05).
006700      10 SCR-RISK-SCORE          PIC 9(03).
006800      10 SCR-TRIGGERED-RULES     PIC X(120).
006900   05 FILLER                     PIC X(09).
