000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CFBIEX.
000300 AUTHOR.        M. PACHECO.
000400 INSTALLATION.  ZONDA - CENTRO DE COMPUTOS - TARJETAS.
000500 DATE-WRITTEN.  09-SEP-1995.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO ZONDA.
000800******************************************************************
000900*                     LOG DE MODIFICACIONES                      *
001000* -------------------------------------------------------------- *
001100* FECHA    | AUTOR     | DESCRIPCION                             *
001200* -------------------------------------------------------------- *
001300* 09SEP95  | MPACHECO  | ALTA INICIAL. PROYECTA CFTSCR A CFTBIX. *
001400* 14JAN99  | MPACHECO  | REV. Y2K (TXN-4331) - SIN CAMPOS FECHA  *
001500*          |           | DE 2 DIGITOS EN ESTE PROGRAMA           *
001600* 05MAY07  | DALVAREZ  | AGREGADO CALCULO DE BIX-RISK-BUCKET     *
001700*          |           | (TXN-7702), ANTES LO ARMABA EL AREA BI  *
001800* 30JUN09  | DALVAREZ  | AJUSTADO CORTE DE BALDE '41+' (TXN-8814)*
001900* 09NOV09  | DALVAREZ  | 1000-INICIALIZAR AHORA SALTA AL PARRAFO *
002000*          |           | 9950-ABEND (TXN-9013), PARA DEJAR UN    *
002100*          |           | UNICO PUNTO DE CIERRE ANTES DE STOP RUN *
002200*                                                                *
002300******************************************************************
002400* PROPOSITO: LEE CARD_TRANSACTIONS_SCORED Y GENERA EL EXTRACTO   *
002500* PARA EL AREA DE BI (CARD_TRANSACTIONS_FOR_BI), CALCULANDO EL   *
002600* BALDE DE RIESGO (BIX-RISK-BUCKET) A PARTIR DEL PUNTAJE.        *
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     UPSI-0 IS SW-CORRIDA-PRUEBA.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CFSCR-FILE ASSIGN TO CFSCRIN
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS WS-FS-SCRIN.
004000
004100     SELECT CFBIX-FILE ASSIGN TO CFBIXOUT
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-FS-BIXOUT.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  CFSCR-FILE
004800     LABEL RECORD STANDARD.
004900 COPY CFSCR.
005000
005100 FD  CFBIX-FILE
005200     LABEL RECORD STANDARD.
005300 COPY CFBIX.
005400
005500 WORKING-STORAGE SECTION.
005600 77  WS-FS-SCRIN               PIC X(02).
005700 77  WS-FS-BIXOUT              PIC X(02).
005800
005900 77  WS-EOF-SW                 PIC X(01) VALUE 'N'.
006000     88  FIN-SCR                        VALUE 'S'.
006100
006200 77  WS-ROW-COUNT              PIC 9(05) COMP     VALUE ZERO.
006300
006400 01  WS-TOTAL-ROW-DISPLAY      PIC 9(07)          VALUE ZERO.
006500 01  WS-TOTAL-ROW-ED REDEFINES WS-TOTAL-ROW-DISPLAY
006600                               PIC ZZZZZZ9.
006700
006800******************************************************************
006900* TABLA DE CORTES DEL BALDE DE RIESGO, PARA NO CODIFICAR LOS     *
007000* VALORES SUELTOS EN EL PARRAFO DE CALCULO (VER 2100).           *
007100******************************************************************
007200 01  WS-BALDE-DESDE-TABLA.
007300     05  FILLER  PIC 9(03) VALUE 0.
007400     05  FILLER  PIC 9(03) VALUE 1.
007500     05  FILLER  PIC 9(03) VALUE 21.
007600     05  FILLER  PIC 9(03) VALUE 41.
007700 01  WS-BALDE-DESDE REDEFINES WS-BALDE-DESDE-TABLA.
007800     05  WS-BALDE-DESDE-N OCCURS 4 TIMES PIC 9(03).
007900
008000 01  WS-BALDE-NOMBRE-TABLA.
008100     05  FILLER  PIC X(05) VALUE '0    '.
008200     05  FILLER  PIC X(05) VALUE '1-20 '.
008300     05  FILLER  PIC X(05) VALUE '21-40'.
008400     05  FILLER  PIC X(05) VALUE '41+  '.
008500 01  WS-BALDE-NOMBRE REDEFINES WS-BALDE-NOMBRE-TABLA.
008600     05  WS-BALDE-NOMBRE-N OCCURS 4 TIMES PIC X(05).
008700
008800 PROCEDURE DIVISION.
008900
009000******************************************************************
009100* PARRAFO: 0000-MAIN                                             *
009200* PROPOSITO: PARRAFO PRINCIPAL DEL PROGRAMA. INICIALIZA LOS      *
009300* ARCHIVOS, RECORRE EL ARCHIVO CARD_TRANSACTIONS_SCORED REGISTRO *
009400* A REGISTRO ARMANDO EL EXTRACTO DE BI, CIERRA LOS ARCHIVOS Y    *
009500* DEJA EL RESUMEN EN SYSOUT.                                     *
009600* LLAMADO POR: EL JCL/SCRIPT DE CORRIDA (PUNTO DE ENTRADA        *
009700* UNICO).                                                        *
009800*                                                                *
009900******************************************************************
010000
010100 0000-MAIN.
010200     PERFORM 1000-INICIALIZAR THRU 1000-EXIT.
010300     PERFORM 2000-PROCESAR-SCORED THRU 2000-EXIT
010400         UNTIL FIN-SCR.
010500     PERFORM 8000-TERMINAR THRU 8000-EXIT.
010600     PERFORM 9000-PRINT-SUMMARY THRU 9000-EXIT.
010700     STOP RUN.
010800
010900******************************************************************
011000* PARRAFO: 1000-INICIALIZAR                                      *
011100* PROPOSITO: ABRE CARD_TRANSACTIONS_SCORED EN ENTRADA Y          *
011200* CARD_TRANSACTIONS_FOR_BI EN SALIDA, VALIDANDO EL FILE STATUS   *
011300* DE CADA UNO, Y DEJA LEIDO EL PRIMER REGISTRO PARA QUE          *
011400* 0000-MAIN PUEDA ARRANCAR EL CICLO PRINCIPAL.                   *
011500* LLAMADO POR: 0000-MAIN.                                        *
011600* SALE POR: 1000-EXIT, O GO TO 9950-ABEND SI FALLA ALGUN OPEN.   *
011700*                                                                *
011800******************************************************************
011900
012000 1000-INICIALIZAR.
012100     OPEN INPUT CFSCR-FILE.
012200     IF WS-FS-SCRIN NOT = '00'
012300         DISPLAY 'CFBIEX: NO SE ENCUENTRA CARD_TRANSACTIONS_'
012400                 'SCORED FS=' WS-FS-SCRIN
012500         GO TO 9950-ABEND
012600     END-IF.
012700     OPEN OUTPUT CFBIX-FILE.
012800     IF WS-FS-BIXOUT NOT = '00'
012900         DISPLAY 'CFBIEX: NO SE PUDO ABRIR LA SALIDA DE BI'
013000         GO TO 9950-ABEND
013100     END-IF.
013200     PERFORM 2100-LEER-UNA THRU 2100-EXIT.
013300 1000-EXIT.
013400     EXIT.
013500
013600******************************************************************
013700* PARRAFO: 2000-PROCESAR-SCORED                                  *
013800* PROPOSITO: POR CADA REGISTRO SCORED LEIDO, PROYECTA LOS CAMPOS *
013900* A CFTBIX, CALCULA EL BALDE DE RIESGO, GRABA EL REGISTRO DE     *
014000* SALIDA Y AVANZA A LA LECTURA SIGUIENTE.                        *
014100* LLAMADO POR: 0000-MAIN, UNA VEZ POR REGISTRO, HASTA FIN-SCR.   *
014200*                                                                *
014300******************************************************************
014400
014500 2000-PROCESAR-SCORED.
014600     PERFORM 2200-PROYECTAR THRU 2200-EXIT.
014700     PERFORM 2300-CALCULAR-BALDE THRU 2300-EXIT.
014800     WRITE CFTBIX-REC.
014900     ADD 1 TO WS-ROW-COUNT.
015000     PERFORM 2100-LEER-UNA THRU 2100-EXIT.
015100 2000-EXIT.
015200     EXIT.
015300
015400******************************************************************
015500* PARRAFO: 2100-LEER-UNA                                         *
015600* PROPOSITO: LECTURA UNICA DE CARD_TRANSACTIONS_SCORED. SI LLEGA *
015700* AL FINAL DE ARCHIVO PRENDE EL INDICADOR FIN-SCR, QUE CORTA EL  *
015800* CICLO DE 2000-PROCESAR-SCORED EN 0000-MAIN.                    *
015900* LLAMADO POR: 1000-INICIALIZAR (PRIMERA LECTURA) Y              *
016000* 2000-PROCESAR-SCORED (LECTURAS SIGUIENTES).                    *
016100*                                                                *
016200******************************************************************
016300
016400 2100-LEER-UNA.
016500     READ CFSCR-FILE
016600         AT END SET FIN-SCR TO TRUE
016700     END-READ.
016800 2100-EXIT.
016900     EXIT.
017000
017100******************************************************************
017200* PROYECCION FIJA CFTSCR -> CFTBIX (SIN LOS CAMPOS DE TRABAJO    *
017300* INTERNO DEL MOTOR DE REGLAS)                                   *
017400******************************************************************
017500******************************************************************
017600* NOTA: EL ORDEN DE LOS CAMPOS SIGUE EXACTAMENTE EL LAYOUT DE    *
017700* CFTBIX. NO SE PROYECTAN LOS CAMPOS DE TRABAJO INTERNO DEL      *
017800* MOTOR DE REGLAS (SCR-TRIGGERED-RULES, SCR-DEVICE-UNIQUE-CARDS  *
017900* NI SCR-SMALL-CNP-TX-COUNT); ESOS SON SOLO PARA EL AREA DE      *
018000* RIESGO, NO PARA BI.                                            *
018100*                                                                *
018200******************************************************************
018300 2200-PROYECTAR.
018400     MOVE SCR-TRANSACTION-ID     TO BIX-TRANSACTION-ID.
018500     MOVE SCR-CARD-ID            TO BIX-CARD-ID.
018600     MOVE SCR-BIN                TO BIX-BIN.
018700     MOVE SCR-BRAND              TO BIX-BRAND.
018800     MOVE SCR-CARD-TYPE          TO BIX-CARD-TYPE.
018900     MOVE SCR-HOME-COUNTRY       TO BIX-HOME-COUNTRY.
019000     MOVE SCR-MERCHANT-ID        TO BIX-MERCHANT-ID.
019100     MOVE SCR-MCC                TO BIX-MCC.
019200     MOVE SCR-MERCHANT-COUNTRY   TO BIX-MERCHANT-COUNTRY.
019300     MOVE SCR-AMOUNT             TO BIX-AMOUNT.
019400     MOVE SCR-CURRENCY           TO BIX-CURRENCY.
019500     MOVE SCR-CARD-PRESENT       TO BIX-CARD-PRESENT.
019600     MOVE SCR-TIMESTAMP          TO BIX-TIMESTAMP.
019700     MOVE SCR-DEVICE-ID          TO BIX-DEVICE-ID.
019800     MOVE SCR-IP-COUNTRY         TO BIX-IP-COUNTRY.
019900     MOVE SCR-AUTH-RESULT        TO BIX-AUTH-RESULT.
020000     MOVE SCR-RISK-SCORE         TO BIX-RISK-SCORE.
020100     MOVE SCR-IS-FRAUD-PATTERN   TO BIX-IS-FRAUD-PATTERN.
020200     MOVE SCR-CHARGEBACK         TO BIX-CHARGEBACK.
020300 2200-EXIT.
020400     EXIT.
020500
020600******************************************************************
020700* BALDE DE RIESGO: '0', '1-20', '21-40' O '41+' SEGUN EL PUNTAJE *
020800******************************************************************
020900******************************************************************
021000* NOTA: LOS CORTES SE LEEN DE WS-BALDE-DESDE-N/WS-BALDE-NOMBRE-N *
021100* (VER LA TABLA MAS ARRIBA EN WORKING-STORAGE) PARA QUE UN       *
021200* CAMBIO DE UMBRAL SEA UN CAMBIO DE DATOS, NO DE LOGICA. EL IF   *
021300* ANIDADO VA DEL BALDE MAS ALTO AL MAS BAJO A PROPOSITO, PORQUE  *
021400* '41+' ES CATCH-ALL DE TODO LO QUE SUPERA EL ULTIMO CORTE.      *
021500*                                                                *
021600******************************************************************
021700 2300-CALCULAR-BALDE.
021800     IF SCR-RISK-SCORE = 0
021900         MOVE WS-BALDE-NOMBRE-N(1) TO BIX-RISK-BUCKET
022000     ELSE
022100         IF SCR-RISK-SCORE >= WS-BALDE-DESDE-N(4)
022200             MOVE WS-BALDE-NOMBRE-N(4) TO BIX-RISK-BUCKET
022300         ELSE
022400             IF SCR-RISK-SCORE >= WS-BALDE-DESDE-N(3)
022500                 MOVE WS-BALDE-NOMBRE-N(3) TO BIX-RISK-BUCKET
022600             ELSE
022700                 MOVE WS-BALDE-NOMBRE-N(2) TO BIX-RISK-BUCKET
022800             END-IF
022900         END-IF
023000     END-IF.
023100 2300-EXIT.
023200     EXIT.
023300
023400******************************************************************
023500* PARRAFO: 8000-TERMINAR                                         *
023600* PROPOSITO: CIERRA LOS DOS ARCHIVOS DE LA CORRIDA. SEPARADO DE  *
023700* 0000-MAIN PARA QUE EL CIERRE QUEDE EN UN UNICO LUGAR, IGUAL    *
023800* QUE EN LOS DEMAS PROGRAMAS DEL SUBSISTEMA CRDFRD.              *
023900* LLAMADO POR: 0000-MAIN, AL SALIR DEL CICLO PRINCIPAL.          *
024000*                                                                *
024100******************************************************************
024200
024300 8000-TERMINAR.
024400     CLOSE CFSCR-FILE.
024500     CLOSE CFBIX-FILE.
024600 8000-EXIT.
024700     EXIT.
024800
024900******************************************************************
025000* PARRAFO: 9000-PRINT-SUMMARY                                    *
025100* PROPOSITO: MUESTRA POR SYSOUT LA CANTIDAD DE FILAS QUE SE      *
025200* EXPORTARON AL AREA DE BI EN ESTA CORRIDA, PARA QUE OPERACIONES *
025300* PUEDA COMPARARLA CONTRA EL TOTAL DE TRANSACTIONS_SCORED LEIDAS *
025400* POR CFSCOR.                                                    *
025500* LLAMADO POR: 0000-MAIN, DESPUES DE 8000-TERMINAR.              *
025600*                                                                *
025700******************************************************************
025800
025900 9000-PRINT-SUMMARY.
026000     MOVE WS-ROW-COUNT TO WS-TOTAL-ROW-DISPLAY.
026100     DISPLAY 'CFBIEX: FILAS EXPORTADAS A BI = ' WS-TOTAL-ROW-ED.
026200 9000-EXIT.
026300     EXIT.
026400
026500******************************************************************
026600* PARRAFO: 9950-ABEND                                            *
026700* PROPOSITO: PUNTO UNICO DE CORTE ANORMAL DE LA CORRIDA. MUESTRA *
026800* UN MENSAJE POR SYSOUT Y TERMINA EL PROGRAMA SIN CERRAR LOS     *
026900* ARCHIVOS EXPLICITAMENTE (EL SISTEMA OPERATIVO LOS CIERRA AL    *
027000* FINALIZAR LA TAREA).                                           *
027100* LLAMADO POR: 1000-INICIALIZAR, VIA GO TO, CUANDO FALLA UN      *
027200* OPEN.                                                          *
027300*                                                                *
027400******************************************************************
027500
027600 9950-ABEND.
027700     DISPLAY 'CFBIEX: CORRIDA ABORTADA - VER MENSAJES ANTERIORES'.
027800     STOP RUN.
027900 9950-EXIT.
028000     EXIT.
