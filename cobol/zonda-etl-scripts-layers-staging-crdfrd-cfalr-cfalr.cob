000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CFTALR                                     *
000400*                                                                *
000500* DESCRIPCION: ALERTA GENERADA POR EL MOTOR DE REGLAS DE FRAUDE. *
000600*              UN REGISTRO POR CADA REGLA DISPARADA POR UNA      *
000700*              TRANSACCION (0 A 7 ALERTAS POR TRANSACCION).      *
000800* ______________________________________________________________ *
000900* CFTALR                                                         *
001000*  CLAVE                                                         *
001100*   ALR-TRANSACTION-ID     CLAVE DE LA TRANSACCION QUE ORIGINA   *
001200*                          LA ALERTA                             *
001300*  DATOS DE LA TRANSACCION (PARA INVESTIGACION SIN RELEER TXN)   *
001400*   ALR-CARD-ID            CLAVE DE LA TARJETA                   *
001500*   ALR-BIN                PRIMEROS 6 DIGITOS DEL PAN            *
001600*   ALR-MCC                CODIGO DE RUBRO DEL COMERCIO          *
001700*   ALR-AMOUNT             IMPORTE DE LA TRANSACCION             *
001800*   ALR-CARD-PRESENT       Y = TARJETA PRESENTE, N = NO PRES.    *
001900*   ALR-DEVICE-ID          CLAVE DEL DISPOSITIVO                 *
002000*   ALR-IP-COUNTRY         PAIS INFERIDO DE LA IP                *
002100*   ALR-HOME-COUNTRY       PAIS DEL TITULAR                      *
002200*  REGLA DISPARADA                                               *
002300*   ALR-RULE-NAME          IDENTIFICADOR DE LA REGLA             *
002400*   ALR-RULE-DESCRIPTION   TEXTO DESCRIPTIVO DE LA REGLA         *
002500*   ALR-RULE-WEIGHT        PESO SUMADO AL PUNTAJE DE RIESGO      *
002600*                                                                *
002700******************************************************************
002800 01  CFTALR-REC.
002900         05  ALR-CLAVE.
003000             10  ALR-TRANSACTION-ID    PIC X(12).
003100         05  ALR-TARJETA.
003200             10  ALR-CARD-ID           PIC X(10).
003300             10  ALR-BIN               PIC X(06).
003400         05  ALR-COMERCIO.
003500             10  ALR-MCC               PIC X(04).
003600         05  ALR-DATOS.
003700             10  ALR-AMOUNT            PIC 9(05)V99.
003800             10  ALR-CARD-PRESENT      PIC X(01).
003900             10  ALR-DEVICE-ID         PIC X(12).
004000             10  ALR-IP-COUNTRY        PIC X(02).
004100             10  ALR-HOME-COUNTRY      PIC X(02).
004200         05  ALR-REGLA.
004300             10  ALR-RULE-NAME         PIC X(25).
004400             10  ALR-RULE-DESCRIPTION  PIC X(60).
004500             10  ALR-RULE-WEIGHT       PIC 9(03).
004600         05  FILLER                    PIC X(16).
