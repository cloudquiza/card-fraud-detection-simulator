000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CFRULE.
000300 AUTHOR.        R. QUIROGA.
000400 INSTALLATION.  ZONDA - CENTRO DE COMPUTOS - TARJETAS.
000500 DATE-WRITTEN.  22-MAR-1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO ZONDA.
000800******************************************************************
000900*                     LOG DE MODIFICACIONES                      *
001000* -------------------------------------------------------------- *
001100* FECHA    | AUTOR     | DESCRIPCION                             *
001200* -------------------------------------------------------------- *
001300* 22MAR94  | RQUIROGA  | ALTA INICIAL. 5 REGLAS DE FRAUDE.       *
001400* 14JUN95  | RQUIROGA  | CORREGIDA REGLA DE MCC DE ALTO RIESGO   *
001500* 09SEP96  | MPACHECO  | AGREGADO ARMADO DE SCR-TRIGGERED-RULES  *
001600* 02OCT98  | MPACHECO  | REV. Y2K - SIN CAMPOS DE FECHA AQUI     *
001700* 14JAN99  | MPACHECO  | REV. Y2K COMPLETADA - PRUEBAS OK        *
001800* 11FEB02  | LFONTANA  | AGREGADA REGLA 6 CARD-TESTING-PATTERN   *
001900* 30JUN09  | DALVAREZ  | AGREGADA REGLA 7 DECLINED-HIGH-AMOUNT   *
002000* 30JUN09  | DALVAREZ  | TICKET 8814 - AJUSTADOS UMBRALES DE    *
002100*          |           | REGLAS 2, 5, 6 Y 7 SEGUN AREA DE RIESGO*
002200*                                                                *
002300******************************************************************
002400* PROPOSITO: SUBRUTINA LLAMADA POR CFSCOR UNA VEZ POR CADA       *
002500* TRANSACCION YA ENRIQUECIDA. EVALUA EL CATALOGO FIJO DE SIETE   *
002600* REGLAS DE DETECCION DE FRAUDE (CFTRUL-TABLA), ACUMULA EL       *
002700* PUNTAJE DE RIESGO Y LA LISTA DE REGLAS DISPARADAS SOBRE EL     *
002800* PROPIO REGISTRO CFTSCR-REC, Y DEVUELVE AL LLAMADOR LA TABLA    *
002900* DE ALERTAS A GRABAR EN CFTALR-FILE.                            *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 IS SW-CORRIDA-PRUEBA.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 COPY CFRUL.
004100******************************************************************
004200* VISTA PLANA DEL CATALOGO, SOLO PARA EL VOLCADO DE DEPURACION   *
004300* QUE SE ACTIVA CON UPSI-0 (TICKET 6120 - SOPORTE PIDIO UN DUMP  *
004400* LEGIBLE CUANDO FALLA UNA CORRIDA).                             *
004500******************************************************************
004600 01  WS-CFTRUL-RAW REDEFINES CFTRUL-TABLA PIC X(630).
004700
004800 77  WS-REGLA-ACTUAL           PIC 9(01) COMP     VALUE ZERO.
004900 77  WS-TRIG-PTR               PIC 9(03) COMP     VALUE 1.
005000 77  WS-PRIMERA-REGLA-SW       PIC X(01)          VALUE 'S'.
005100     88  WS-ES-PRIMERA-REGLA           VALUE 'S'.
005200     88  WS-NO-ES-PRIMERA-REGLA        VALUE 'N'.
005300
005400 77  WS-MCC-IDX                PIC 9(01) COMP     VALUE ZERO.
005500 77  WS-MCC-SW                 PIC X(01)          VALUE 'N'.
005600     88  WS-ES-MCC-ALTO-RIESGO          VALUE 'S'.
005700     88  WS-NO-ES-MCC-ALTO-RIESGO       VALUE 'N'.
005800
005900******************************************************************
006000* CODIGOS DE RUBRO (MCC) DE ALTO RIESGO PARA TARJETAS - TICKET   *
006100* ORIGINAL 1994: CASINOS, GIROS DE DINERO, CAMBIO DE MONEDA Y    *
006200* COMERCIO ELECTRONICO GENERICO DE ALTO RIESGO.                 *
006300******************************************************************
006400 01  WS-MCC-ALTO-RIESGO-INIC   PIC X(16)
006500                                VALUE '7995605159684816'.
006600 01  WS-MCC-ALTO-RIESGO REDEFINES WS-MCC-ALTO-RIESGO-INIC.
006700     05  WS-MCC-AR OCCURS 4 TIMES     PIC X(04).
006800
006900 LINKAGE SECTION.
007000 COPY CFSCR.
007100
007200 77  LK-ALERT-COUNT            PIC 9(01) COMP.
007300
007400 01  LK-ALERT-TABLA.
007500     05  LK-ALERT-ENTRY OCCURS 7 TIMES.
007600         10  LK-ALERT-RULE-NAME        PIC X(25).
007700         10  LK-ALERT-RULE-DESCRIPTION PIC X(60).
007800         10  LK-ALERT-RULE-WEIGHT      PIC 9(03).
007900         10  FILLER                    PIC X(02).
008000 01  LK-ALERT-RAW REDEFINES LK-ALERT-TABLA PIC X(630).
008100
008200 PROCEDURE DIVISION USING CFTSCR-REC
008300                           LK-ALERT-COUNT
008400                           LK-ALERT-TABLA.
008500
008600******************************************************************
008700* PARRAFO: 0000-MAIN                                             *
008800* PROPOSITO: PUNTO DE ENTRADA DE LA SUBRUTINA. CARGA EL CATALOGO *
008900* DE REGLAS Y LAS EVALUA EN ORDEN FIJO (1 A 7) SOBRE LA          *
009000* TRANSACCION RECIBIDA EN CFTSCR-REC. CADA REGLA QUE DISPARA     *
009100* SUMA SU PESO A SCR-RISK-SCORE Y AGREGA UNA FILA A LK-ALERT-    *
009200* TABLA PARA QUE CFSCOR LA GRABE EN CFTALR-FILE.                 *
009300* LLAMADO POR: CFSCOR (PARRAFO 4100), UNA VEZ POR TRANSACCION.   *
009400* SALE POR: GOBACK, DEVOLVIENDO LK-ALERT-COUNT Y LK-ALERT-TABLA  *
009500* AL LLAMADOR.                                                   *
009600*                                                                *
009700******************************************************************
009800
009900 0000-MAIN.
010000     PERFORM 0100-CARGAR-CATALOGO THRU 0100-EXIT.
010100     SET WS-ES-PRIMERA-REGLA TO TRUE.
010200     MOVE 1 TO WS-TRIG-PTR.
010300     PERFORM 1100-REGLA-1-HIGH-AMOUNT-CNP THRU 1100-EXIT.
010400     PERFORM 1200-REGLA-2-HIGH-RISK-MCC THRU 1200-EXIT.
010500     PERFORM 1300-REGLA-3-PREPAID-MCC THRU 1300-EXIT.
010600     PERFORM 1400-REGLA-4-GEO-MISMATCH THRU 1400-EXIT.
010700     PERFORM 1500-REGLA-5-SHARED-DEVICE THRU 1500-EXIT.
010800     PERFORM 1600-REGLA-6-CARD-TESTING THRU 1600-EXIT.
010900     PERFORM 1700-REGLA-7-DECLINED-HIGH THRU 1700-EXIT.
011000     GOBACK.
011100
011200******************************************************************
011300* CARGA EL CATALOGO FIJO DE REGLAS. SE RECARGA EN CADA LLAMADA   *
011400* PORQUE SON SOLO SIETE MOVE, NO AMERITA UN SWITCH DE "PRIMERA   *
011500* VEZ" (VER CFTRUL PARA EL DETALLE DE CADA REGLA).               *
011600* LLAMADO POR: 0000-MAIN, AL PRINCIPIO DE CADA TRANSACCION.      *
011700* NOTA: EL NOMBRE, LA DESCRIPCION Y EL PESO DE CADA REGLA VIVEN  *
011800* ACA Y NO EN UNA COPY, PORQUE EL CATALOGO CAMBIO VARIAS VECES   *
011900* DE PESO (VER LOG DE MODIFICACIONES, TICKET 8814) Y ES MAS      *
012000* FACIL DE UBICAR EN UN SOLO PARRAFO QUE EN UN ARCHIVO APARTE.   *
012100******************************************************************
012200 0100-CARGAR-CATALOGO.
012300     MOVE 'high_amount_cnp'          TO RUL-NAME(1).
012400     MOVE 'High amount card not present transaction'
012500                                      TO RUL-DESCRIPTION(1).
012600     MOVE 25 TO RUL-WEIGHT(1).
012700
012800     MOVE 'high_risk_mcc'            TO RUL-NAME(2).
012900     MOVE 'High risk MCC with moderate or high amount'
013000                                      TO RUL-DESCRIPTION(2).
013100     MOVE 20 TO RUL-WEIGHT(2).
013200
013300     MOVE 'prepaid_high_risk_mcc'    TO RUL-NAME(3).
013400     MOVE 'Prepaid card used at high risk merchant category'
013500                                      TO RUL-DESCRIPTION(3).
013600     MOVE 20 TO RUL-WEIGHT(3).
013700
013800     MOVE 'geo_mismatch_cnp'         TO RUL-NAME(4).
013900     STRING 'Card not present and IP country different from '
014000            'home country' DELIMITED BY SIZE
014100         INTO RUL-DESCRIPTION(4).
014200     MOVE 20 TO RUL-WEIGHT(4).
014300
014400     MOVE 'shared_device_many_cards' TO RUL-NAME(5).
014500     MOVE 'Device used by many different cards'
014600                                      TO RUL-DESCRIPTION(5).
014700     MOVE 15 TO RUL-WEIGHT(5).
014800
014900     MOVE 'card_testing_pattern'     TO RUL-NAME(6).
015000     MOVE 'Card has many small card not present transactions'
015100                                      TO RUL-DESCRIPTION(6).
015200     MOVE 20 TO RUL-WEIGHT(6).
015300
015400     MOVE 'declined_high_amount'     TO RUL-NAME(7).
015500     MOVE 'High amount transaction that was declined'
015600                                      TO RUL-DESCRIPTION(7).
015700     MOVE 10 TO RUL-WEIGHT(7).
015800 0100-EXIT.
015900     EXIT.
016000
016100******************************************************************
016200* REGLA 1 - MONTO ALTO SIN TARJETA PRESENTE                     *
016300* DISPARA SI CARD_PRESENT = 'N' Y AMOUNT >= 500.00. PESO 25.     *
016400* LLAMADO POR: 0000-MAIN.                                        *
016500******************************************************************
016600 1100-REGLA-1-HIGH-AMOUNT-CNP.
016700     IF SCR-CARD-PRESENT = 'N'
016800        AND SCR-AMOUNT >= 500.00
016900             MOVE 1 TO WS-REGLA-ACTUAL
017000             PERFORM 1800-DISPARAR-REGLA THRU 1800-EXIT
017100     END-IF.
017200 1100-EXIT.
017300     EXIT.
017400
017500******************************************************************
017600* REGLA 2 - MCC DE ALTO RIESGO CON MONTO MODERADO O ALTO         *
017700* DISPARA SI EL MCC ESTA EN WS-MCC-AR Y AMOUNT >= 100.00. PESO 20*
017800* LLAMADO POR: 0000-MAIN.                                        *
017900******************************************************************
018000 1200-REGLA-2-HIGH-RISK-MCC.
018100     PERFORM 1250-ES-MCC-ALTO-RIESGO THRU 1250-EXIT.
018200     IF WS-ES-MCC-ALTO-RIESGO
018300        AND SCR-AMOUNT >= 100.00
018400             MOVE 2 TO WS-REGLA-ACTUAL
018500             PERFORM 1800-DISPARAR-REGLA THRU 1800-EXIT
018600     END-IF.
018700 1200-EXIT.
018800     EXIT.
018900
019000******************************************************************
019100* PARRAFO: 1250-ES-MCC-ALTO-RIESGO                               *
019200* PROPOSITO: RECORRE LA TABLA WS-MCC-AR (4 CODIGOS DE RUBRO DE   *
019300* ALTO RIESGO) BUSCANDO SI EL MCC DE LA TRANSACCION ACTUAL       *
019400* COINCIDE CON ALGUNO. DEJA EL RESULTADO EN EL INDICADOR         *
019500* WS-ES-MCC-ALTO-RIESGO/WS-NO-ES-MCC-ALTO-RIESGO.                *
019600* LLAMADO POR: 1200-REGLA-2-HIGH-RISK-MCC Y                      *
019700* 1300-REGLA-3-PREPAID-MCC (LA MISMA COMPROBACION SIRVE A LAS    *
019800* DOS REGLAS, POR ESO SE FACTOREO EN SU PROPIO PARRAFO).         *
019900******************************************************************
020000 1250-ES-MCC-ALTO-RIESGO.
020100     SET WS-NO-ES-MCC-ALTO-RIESGO TO TRUE.
020200     PERFORM 1260-COMPARAR-MCC THRU 1260-EXIT
020300         VARYING WS-MCC-IDX FROM 1 BY 1
020400         UNTIL WS-MCC-IDX > 4 OR WS-ES-MCC-ALTO-RIESGO.
020500 1250-EXIT.
020600     EXIT.
020700
020800******************************************************************
020900* PARRAFO: 1260-COMPARAR-MCC                                     *
021000* PROPOSITO: COMPARA UNA SOLA POSICION DE LA TABLA WS-MCC-AR     *
021100* CONTRA SCR-MCC. SEPARADO DE 1250 PORQUE ASI LO PIDE LA         *
021200* SINTAXIS DE PERFORM ... VARYING (EL CUERPO DEL LAZO VA EN UN   *
021300* PARRAFO APARTE).                                               *
021400* LLAMADO POR: 1250-ES-MCC-ALTO-RIESGO, UNA VEZ POR POSICION DE  *
021500* LA TABLA, HASTA ENCONTRAR COINCIDENCIA O AGOTAR LA TABLA.      *
021600******************************************************************
021700 1260-COMPARAR-MCC.
021800     IF WS-MCC-AR(WS-MCC-IDX) = SCR-MCC
021900         SET WS-ES-MCC-ALTO-RIESGO TO TRUE
022000     END-IF.
022100 1260-EXIT.
022200     EXIT.
022300
022400******************************************************************
022500* REGLA 3 - TARJETA PREPAGA EN COMERCIO DE ALTO RIESGO           *
022600* DISPARA SI CARD_TYPE = 'prepaid' Y EL MCC ES DE ALTO RIESGO.   *
022700* PESO 20. LLAMADO POR: 0000-MAIN.                               *
022800******************************************************************
022900 1300-REGLA-3-PREPAID-MCC.
023000     PERFORM 1250-ES-MCC-ALTO-RIESGO THRU 1250-EXIT.
023100     IF SCR-CARD-TYPE = 'prepaid'
023200        AND WS-ES-MCC-ALTO-RIESGO
023300             MOVE 3 TO WS-REGLA-ACTUAL
023400             PERFORM 1800-DISPARAR-REGLA THRU 1800-EXIT
023500     END-IF.
023600 1300-EXIT.
023700     EXIT.
023800
023900******************************************************************
024000* REGLA 4 - SIN TARJETA PRESENTE Y PAIS DE IP DISTINTO AL PAIS   *
024100* DEL TITULAR                                                    *
024200* DISPARA SI CARD_PRESENT = 'N' Y IP_COUNTRY <> HOME_COUNTRY.    *
024300* PESO 20. LLAMADO POR: 0000-MAIN.                               *
024400******************************************************************
024500 1400-REGLA-4-GEO-MISMATCH.
024600     IF SCR-CARD-PRESENT = 'N'
024700        AND SCR-IP-COUNTRY NOT = SCR-HOME-COUNTRY
024800             MOVE 4 TO WS-REGLA-ACTUAL
024900             PERFORM 1800-DISPARAR-REGLA THRU 1800-EXIT
025000     END-IF.
025100 1400-EXIT.
025200     EXIT.
025300
025400******************************************************************
025500* REGLA 5 - DISPOSITIVO COMPARTIDO POR MUCHAS TARJETAS           *
025600* DISPARA SI SCR-DEVICE-UNIQUE-CARDS >= 5. ESE CONTADOR LO ARMA  *
025700* CFSCOR ANTES DE LLAMAR A ESTA SUBRUTINA (VER CFSCOR 3000-3020),*
025800* NO SE CALCULA ACA. PESO 15. LLAMADO POR: 0000-MAIN.            *
025900******************************************************************
026000 1500-REGLA-5-SHARED-DEVICE.
026100     IF SCR-DEVICE-UNIQUE-CARDS >= 5
026200             MOVE 5 TO WS-REGLA-ACTUAL
026300             PERFORM 1800-DISPARAR-REGLA THRU 1800-EXIT
026400     END-IF.
026500 1500-EXIT.
026600     EXIT.
026700
026800******************************************************************
026900* REGLA 6 - PATRON DE PROBADO DE TARJETA (CARD TESTING)          *
027000* DISPARA SI SCR-SMALL-CNP-TX-COUNT >= 10, CONTADOR TAMBIEN      *
027100* ARMADO POR CFSCOR ANTES DE LLAMAR A CFRULE. PESO 20.           *
027200* LLAMADO POR: 0000-MAIN.                                        *
027300******************************************************************
027400 1600-REGLA-6-CARD-TESTING.
027500     IF SCR-SMALL-CNP-TX-COUNT >= 10
027600             MOVE 6 TO WS-REGLA-ACTUAL
027700             PERFORM 1800-DISPARAR-REGLA THRU 1800-EXIT
027800     END-IF.
027900 1600-EXIT.
028000     EXIT.
028100
028200******************************************************************
028300* REGLA 7 - MONTO ALTO RECHAZADO POR EL AUTORIZADOR              *
028400* DISPARA SI AUTH_RESULT = 'declined' Y AMOUNT >= 400.00. PESO 10*
028500* (LA MAS LIVIANA DE LAS SIETE, PORQUE UN RECHAZO SOLO NO ES     *
028600* TAN CONCLUYENTE COMO LAS DEMAS SEÑALES). LLAMADO POR: 0000-MAIN*
028700******************************************************************
028800 1700-REGLA-7-DECLINED-HIGH.
028900     IF SCR-AUTH-RESULT = 'declined'
029000        AND SCR-AMOUNT >= 400.00
029100             MOVE 7 TO WS-REGLA-ACTUAL
029200             PERFORM 1800-DISPARAR-REGLA THRU 1800-EXIT
029300     END-IF.
029400 1700-EXIT.
029500     EXIT.
029600
029700******************************************************************
029800* PARRAFO: 1800-DISPARAR-REGLA                                   *
029900* PROPOSITO: COMUN A TODAS LAS REGLAS. SUMA EL PESO A SCR-RISK-  *
030000* SCORE, AGREGA EL NOMBRE A SCR-TRIGGERED-RULES Y AGREGA UNA     *
030100* FILA A LK-ALERT-TABLA. WS-REGLA-ACTUAL DEBE ESTAR CARGADO      *
030200* ANTES DE ESTE PERFORM (LO CARGA CADA PARRAFO DE REGLA CON EL   *
030300* NUMERO DE REGLA QUE DISPARO).                                  *
030400* LLAMADO POR: 1100 A 1700, CADA VEZ QUE UNA CONDICION DE REGLA  *
030500* SE CUMPLE.                                                     *
030600******************************************************************
030700 1800-DISPARAR-REGLA.
030800     SET RUL-IDX TO WS-REGLA-ACTUAL.
030900     ADD RUL-WEIGHT(RUL-IDX) TO SCR-RISK-SCORE.
031000     PERFORM 1850-AGREGAR-TRIGGERED THRU 1850-EXIT.
031100     ADD 1 TO LK-ALERT-COUNT.
031200     MOVE RUL-NAME(RUL-IDX)
031300                        TO LK-ALERT-RULE-NAME(LK-ALERT-COUNT).
031400     MOVE RUL-DESCRIPTION(RUL-IDX)
031500                  TO LK-ALERT-RULE-DESCRIPTION(LK-ALERT-COUNT).
031600     MOVE RUL-WEIGHT(RUL-IDX)
031700                        TO LK-ALERT-RULE-WEIGHT(LK-ALERT-COUNT).
031800 1800-EXIT.
031900     EXIT.
032000
032100******************************************************************
032200* PARRAFO: 1850-AGREGAR-TRIGGERED                                *
032300* PROPOSITO: ARMA SCR-TRIGGERED-RULES SEPARANDO CADA NOMBRE CON  *
032400* UNA COMA, SIN ESPACIOS, EN EL ORDEN DE EVALUACION DEL CATALOGO.*
032500* USA WS-PRIMERA-REGLA-SW PARA SABER SI HAY QUE ANTEPONER LA     *
032600* COMA O NO (LA PRIMERA REGLA QUE DISPARA NO LLEVA COMA ADELANTE)*
032700* LLAMADO POR: 1800-DISPARAR-REGLA.                              *
032800******************************************************************
032900 1850-AGREGAR-TRIGGERED.
033000     IF WS-ES-PRIMERA-REGLA
033100         STRING RUL-NAME(RUL-IDX) DELIMITED BY SPACE
033200             INTO SCR-TRIGGERED-RULES
033300             WITH POINTER WS-TRIG-PTR
033400         SET WS-NO-ES-PRIMERA-REGLA TO TRUE
033500     ELSE
033600         STRING ',' DELIMITED BY SIZE
033700                RUL-NAME(RUL-IDX) DELIMITED BY SPACE
033800             INTO SCR-TRIGGERED-RULES
033900             WITH POINTER WS-TRIG-PTR
034000     END-IF.
034100 1850-EXIT.
034200     EXIT.
