000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CFSCOR.
000300 AUTHOR.        R. QUIROGA.
000400 INSTALLATION.  ZONDA - CENTRO DE COMPUTOS - TARJETAS.
000500 DATE-WRITTEN.  22-MAR-1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO ZONDA.
000800******************************************************************
000900*                     LOG DE MODIFICACIONES                      *
001000* -------------------------------------------------------------- *
001100* FECHA    | AUTOR     | DESCRIPCION                             *
001200* -------------------------------------------------------------- *
001300* 22MAR94  | RQUIROGA  | ALTA INICIAL. LEE CARD_TRANSACTIONS,    *
001400*          |           | ENRIQUECE Y GRABA SCORED + ALERTAS.     *
001500* 14JUN95  | RQUIROGA  | CORREGIDO CALCULO DISPOSITIVO COMPARTIDO*
001600* 09SEP96  | MPACHECO  | AGREGADO RESUMEN DE CORRIDA POR SYSOUT  *
001700* 02OCT98  | MPACHECO  | REV. Y2K - WS-FECHA-CORRIDA A 4 DIGITOS *
001800* 14JAN99  | MPACHECO  | REV. Y2K COMPLETADA - PRUEBAS OK        *
001900* 11FEB02  | LFONTANA  | AGREGADA REGLA 6, CFRULE PASA A 7 REGLAS*
002000* 19AUG03  | LFONTANA  | LIMITE DE TABLA SUBIDO A 2000 TRANSAC.  *
002100* 30JUN09  | DALVAREZ  | AGREGADA REGLA 7 (CFRULE, TICKET 8814)  *
002200* 05MAY07  | DALVAREZ  | NOTA: BIX-RISK-BUCKET SE ARMA EN CFBIEX *
002300* 09NOV09  | DALVAREZ  | SACADO ACCEPT DE RELOJ DEL SISTEMA POR  *
002400*          |           | ACCEPT FROM DATE (STD) EN 0000-MAIN     *
002500* 23NOV09  | DALVAREZ  | LA FECHA DE CORRIDA (ANTES SOLO SE      *
002600*          |           | CALCULABA) AHORA SE MUESTRA AL PRINCIPIO*
002700*          |           | DEL RESUMEN DE 9000-PRINT-SUMMARY       *
002800*                                                                *
002900******************************************************************
003000* PROPOSITO: DRIVER DE SCORING DE FRAUDE. LEE LAS TRANSACCIONES  *
003100* DE TARJETA, LAS ENRIQUECE CON DOS CONTADORES DE VELOCIDAD      *
003200* (TARJETAS DISTINTAS POR DISPOSITIVO Y TRANSACCIONES CNP        *
003300* PEQUENAS POR TARJETA), LLAMA A CFRULE PARA APLICAR EL CATALOGO *
003400* DE SIETE REGLAS, Y GRABA LA TRANSACCION SCOREADA MAS LAS       *
003500* ALERTAS DISPARADAS. TERMINA CON UN RESUMEN DE CORRIDA.         *
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 IS SW-CORRIDA-PRUEBA.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CFTXN-FILE ASSIGN TO CFTXNIN
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-FS-TXNIN.
004900
005000     SELECT CFSCR-FILE ASSIGN TO CFSCROUT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-FS-SCROUT.
005300
005400     SELECT CFALR-FILE ASSIGN TO CFALROUT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-FS-ALROUT.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  CFTXN-FILE
006100     LABEL RECORD STANDARD.
006200 COPY CFTXN.
006300
006400 FD  CFSCR-FILE
006500     LABEL RECORD STANDARD.
006600 COPY CFSCR.
006700
006800 FD  CFALR-FILE
006900     LABEL RECORD STANDARD.
007000 COPY CFALR.
007100
007200 WORKING-STORAGE SECTION.
007300 77  WS-FS-TXNIN               PIC X(02).
007400 77  WS-FS-SCROUT              PIC X(02).
007500 77  WS-FS-ALROUT              PIC X(02).
007600
007700 77  WS-EOF-SW                 PIC X(01) VALUE 'N'.
007800     88  FIN-TXN                        VALUE 'S'.
007900
008000 77  WS-BUSQUEDA-SW            PIC X(01) VALUE 'N'.
008100     88  WS-ENCONTRADO                  VALUE 'S'.
008200     88  WS-NO-ENCONTRADO               VALUE 'N'.
008300
008400 77  WS-TARJETA-SW             PIC X(01) VALUE 'S'.
008500     88  WS-TARJETA-ES-NUEVA            VALUE 'S'.
008600     88  WS-TARJETA-ES-VIEJA            VALUE 'N'.
008700
008800 77  WS-TABLE-MAX              PIC 9(05) COMP     VALUE 2000.
008900 77  WS-DEVICE-MAX             PIC 9(05) COMP     VALUE 500.
009000 77  WS-CARD-MAX               PIC 9(05) COMP     VALUE 1000.
009100
009200 77  WS-TXN-COUNT              PIC 9(05) COMP     VALUE ZERO.
009300 77  WS-DEVICE-TOTAL           PIC 9(05) COMP     VALUE ZERO.
009400 77  WS-CARD-TOTAL             PIC 9(05) COMP     VALUE ZERO.
009500
009600 77  WS-SUBI                   PIC 9(05) COMP     VALUE ZERO.
009700 77  WS-SUBJ                   PIC 9(05) COMP     VALUE ZERO.
009800 77  WS-SUBK                   PIC 9(05) COMP     VALUE ZERO.
009900 77  WS-SUBM                   PIC 9(01) COMP     VALUE ZERO.
010000 77  WS-BUSQ-IDX               PIC 9(05) COMP     VALUE ZERO.
010100 77  WS-DEV-FOUND-IDX          PIC 9(05) COMP     VALUE ZERO.
010200 77  WS-CRD-FOUND-IDX          PIC 9(05) COMP     VALUE ZERO.
010300
010400 77  WS-UMBRAL-CNP             PIC 9(05)V99       VALUE 10.00.
010500 77  WS-UMBRAL-RIESGO-ALTO     PIC 9(03)          VALUE 40.
010600
010700 77  WS-ALERT-COUNT            PIC 9(01) COMP     VALUE ZERO.
010800
010900 01  WS-ALERT-TABLA.
011000     05  WS-ALERT-ENTRY OCCURS 7 TIMES.
011100         10  WS-ALERT-RULE-NAME        PIC X(25).
011200         10  WS-ALERT-RULE-DESCRIPTION PIC X(60).
011300         10  WS-ALERT-RULE-WEIGHT      PIC 9(03).
011400         10  FILLER                    PIC X(02).
011500
011600 01  WS-FECHA-CORRIDA             PIC 9(08)      VALUE ZERO.
011700 01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
011800     05  WS-FC-ANO                 PIC 9(04).
011900     05  WS-FC-MES                 PIC 9(02).
012000     05  WS-FC-DIA                 PIC 9(02).
012100
012200******************************************************************
012300* ACCEPT FROM DATE DEVUELVE AAMMDD (2 DIGITOS DE ANO). SE ARMA  *
012400* EL SIGLO A MANO PORQUE ESTE CAMPO ES SOLO PARA EL SYSOUT, NO  *
012500* SE COMPARA NI SE GRABA EN UN ARCHIVO (NO ES RIESGO DE Y2K).   *
012600******************************************************************
012700 01  WS-ACCEPT-FECHA              PIC 9(06)      VALUE ZERO.
012800 01  WS-ACCEPT-FECHA-R REDEFINES WS-ACCEPT-FECHA.
012900     05  WS-AF-ANO                 PIC 9(02).
013000     05  WS-AF-MES                 PIC 9(02).
013100     05  WS-AF-DIA                 PIC 9(02).
013200
013300 01  WS-TOTAL-TXN-DISPLAY         PIC 9(07)      VALUE ZERO.
013400 01  WS-TOTAL-TXN-ED REDEFINES WS-TOTAL-TXN-DISPLAY
013500                                   PIC ZZZZZZ9.
013600
013700 01  WS-TOTAL-ALERT-DISPLAY       PIC 9(07)      VALUE ZERO.
013800 01  WS-TOTAL-ALERT-ED REDEFINES WS-TOTAL-ALERT-DISPLAY
013900                                   PIC ZZZZZZ9.
014000
014100 01  WS-TOTAL-HIGH-DISPLAY        PIC 9(07)      VALUE ZERO.
014200 01  WS-TOTAL-HIGH-ED REDEFINES WS-TOTAL-HIGH-DISPLAY
014300                                   PIC ZZZZZZ9.
014400
014500******************************************************************
014600* TABLA DE TRANSACCIONES EN MEMORIA - UNA ENTRADA POR TRANSACCION*
014700* DE LA CORRIDA. SE ARMA EN LA PRIMERA LECTURA Y SE USA PARA LAS *
014800* DOS PASADAS DE ENRIQUECIMIENTO Y PARA EL SCORING FINAL.        *
014900******************************************************************
015000 01  WS-TXN-TABLE.
015100     05  WS-TXN-ENTRY OCCURS 2000 TIMES INDEXED BY WS-TXN-IDX.
015200         10  WRK-TRANSACTION-ID       PIC X(12).
015300         10  WRK-CARD-ID              PIC X(10).
015400         10  WRK-BIN                  PIC X(06).
015500         10  WRK-BRAND                PIC X(10).
015600         10  WRK-CARD-TYPE            PIC X(08).
015700         10  WRK-HOME-COUNTRY         PIC X(02).
015800         10  WRK-MERCHANT-ID          PIC X(08).
015900         10  WRK-MCC                  PIC X(04).
016000         10  WRK-MERCHANT-COUNTRY     PIC X(02).
016100         10  WRK-AMOUNT               PIC 9(05)V99.
016200         10  WRK-CURRENCY             PIC X(03).
016300         10  WRK-CARD-PRESENT         PIC X(01).
016400         10  WRK-TIMESTAMP            PIC X(26).
016500         10  WRK-DEVICE-ID            PIC X(12).
016600         10  WRK-IP-COUNTRY           PIC X(02).
016700         10  WRK-IP-ADDRESS           PIC X(15).
016800         10  WRK-AUTH-RESULT          PIC X(08).
016900         10  WRK-IS-FRAUD-PATTERN     PIC 9(01).
017000         10  WRK-FRAUD-SCENARIO       PIC X(30).
017100         10  WRK-CHARGEBACK           PIC 9(01).
017200         10  FILLER                   PIC X(04).
017300
017400******************************************************************
017500* TABLA DE DISPOSITIVOS DISTINTOS Y SU CANTIDAD DE TARJETAS      *
017600******************************************************************
017700 01  WS-DEVICE-TABLE.
017800     05  WS-DEVICE-ENTRY OCCURS 500 TIMES INDEXED BY WS-DEV-IDX.
017900         10  WS-DEV-ID                PIC X(12).
018000         10  WS-DEV-CARD-COUNT        PIC 9(05) COMP-3.
018100         10  FILLER                   PIC X(04).
018200
018300******************************************************************
018400* TABLA DE TARJETAS DISTINTAS Y SU CONTADOR DE CNP PEQUENAS      *
018500******************************************************************
018600 01  WS-CARD-TABLE.
018700     05  WS-CARD-ENTRY OCCURS 1000 TIMES INDEXED BY WS-CRD-IDX.
018800         10  WS-CRD-ID                PIC X(10).
018900         10  WS-CRD-SMALL-CNP-CNT     PIC 9(05) COMP-3.
019000         10  FILLER                   PIC X(04).
019100
019200 PROCEDURE DIVISION.
019300
019400******************************************************************
019500* PARRAFO: 0000-MAIN                                             *
019600* PROPOSITO: PARRAFO PRINCIPAL DEL DRIVER DE SCORING. CAPTURA LA *
019700* FECHA DE CORRIDA, LEE CARD_TRANSACTIONS A MEMORIA (1000),      *
019800* HACE LAS DOS PASADAS DE ENRIQUECIMIENTO DE VELOCIDAD (2000     *
019900* DISPOSITIVOS, 3000 CARD TESTING), LLAMA A CFRULE POR CADA      *
020000* TRANSACCION Y GRABA SCORED + ALERTAS (4000), Y CIERRA CON EL   *
020100* RESUMEN DE SYSOUT (9000) ANTES DE TERMINAR LA TAREA (9900).    *
020200* LLAMADO POR: EL JCL/SCRIPT DE CORRIDA (PUNTO DE ENTRADA UNICO) *
020300* NOTA: LAS CUATRO PASADAS SON SECUENCIALES A PROPOSITO - CADA   *
020400* UNA NECESITA QUE LA ANTERIOR HAYA TERMINADO SOBRE TODA LA      *
020500* TABLA (NO SE PUEDE SCOREAR SIN TENER LOS DOS CONTADORES DE     *
020600* VELOCIDAD YA CALCULADOS PARA TODAS LAS TRANSACCIONES).         *
020700******************************************************************
020800 0000-MAIN.
020900     ACCEPT WS-ACCEPT-FECHA FROM DATE.
021000     COMPUTE WS-FC-ANO = 2000 + WS-AF-ANO.
021100     MOVE WS-AF-MES TO WS-FC-MES.
021200     MOVE WS-AF-DIA TO WS-FC-DIA.
021300     PERFORM 1000-READ-TRANSACTIONS THRU 1000-EXIT.
021400     PERFORM 2000-DEVICE-PASS THRU 2000-EXIT.
021500     PERFORM 3000-CARD-TESTING-PASS THRU 3000-EXIT.
021600     PERFORM 4000-SCORE-AND-WRITE THRU 4000-EXIT.
021700     PERFORM 9000-PRINT-SUMMARY THRU 9000-EXIT.
021800     PERFORM 9900-END-RUN THRU 9900-EXIT.
021900
022000******************************************************************
022100* PARRAFO: 1000-READ-TRANSACTIONS                                *
022200* PROPOSITO: ABRE CARD_TRANSACTIONS EN ENTRADA Y LA RECORRE      *
022300* COMPLETA, DEJANDO CADA TRANSACCION EN WS-TXN-TABLE (EN MEMORIA)*
022400* ANTES DE SEGUIR CON LAS PASADAS DE ENRIQUECIMIENTO. SI EL      *
022500* ARCHIVO NO ABRE, CORTA LA CORRIDA.                             *
022600* LLAMADO POR: 0000-MAIN, AL PRINCIPIO DE LA CORRIDA.            *
022700******************************************************************
022800 1000-READ-TRANSACTIONS.
022900     OPEN INPUT CFTXN-FILE.
023000     IF WS-FS-TXNIN NOT = '00'
023100         DISPLAY 'CFSCOR: NO SE ENCUENTRA CARD_TRANSACTIONS '
023200                 'FS=' WS-FS-TXNIN
023300         GO TO 9950-ABEND
023400     END-IF.
023500     PERFORM 1100-LEER-UNA THRU 1100-EXIT
023600         UNTIL FIN-TXN.
023700     CLOSE CFTXN-FILE.
023800 1000-EXIT.
023900     EXIT.
024000
024100******************************************************************
024200* PARRAFO: 1100-LEER-UNA                                         *
024300* PROPOSITO: LECTURA UNICA DE CARD_TRANSACTIONS. POR CADA        *
024400* REGISTRO LEIDO LLAMA A 1200-ALMACENAR PARA CARGARLO EN LA      *
024500* TABLA; AL LLEGAR AL FIN DE ARCHIVO PRENDE FIN-TXN.             *
024600* LLAMADO POR: 1000-READ-TRANSACTIONS, UNA VEZ POR REGISTRO.     *
024700******************************************************************
024800 1100-LEER-UNA.
024900     READ CFTXN-FILE
025000         AT END SET FIN-TXN TO TRUE
025100         NOT AT END PERFORM 1200-ALMACENAR THRU 1200-EXIT
025200     END-READ.
025300 1100-EXIT.
025400     EXIT.
025500
025600******************************************************************
025700* PARRAFO: 1200-ALMACENAR                                        *
025800* PROPOSITO: COPIA EL REGISTRO RECIEN LEIDO DE CFTXN-REC A LA    *
025900* PROXIMA POSICION LIBRE DE WS-TXN-TABLE (CAMPO A CAMPO, MISMO   *
026000* ORDEN QUE CFTXN), Y LUEGO REGISTRA EL DISPOSITIVO Y LA         *
026100* TARJETA DE ESTA TRANSACCION EN SUS TABLAS DE DISTINTOS.        *
026200* LLAMADO POR: 1100-LEER-UNA, POR CADA REGISTRO LEIDO.           *
026300******************************************************************
026400 1200-ALMACENAR.
026500     ADD 1 TO WS-TXN-COUNT.
026600     IF WS-TXN-COUNT > WS-TABLE-MAX
026700         DISPLAY 'CFSCOR: MAS TRANSACCIONES QUE WS-TABLE-MAX'
026800         GO TO 9950-ABEND
026900     END-IF.
027000     SET WS-TXN-IDX TO WS-TXN-COUNT.
027100* IDENTIFICACION DE LA TRANSACCION Y DE LA TARJETA.
027200     MOVE TXN-TRANSACTION-ID  TO WRK-TRANSACTION-ID(WS-TXN-IDX).
027300     MOVE TXN-CARD-ID         TO WRK-CARD-ID(WS-TXN-IDX).
027400     MOVE TXN-BIN             TO WRK-BIN(WS-TXN-IDX).
027500     MOVE TXN-BRAND           TO WRK-BRAND(WS-TXN-IDX).
027600     MOVE TXN-CARD-TYPE       TO WRK-CARD-TYPE(WS-TXN-IDX).
027700     MOVE TXN-HOME-COUNTRY    TO WRK-HOME-COUNTRY(WS-TXN-IDX).
027800* DATOS DEL COMERCIO.
027900     MOVE TXN-MERCHANT-ID     TO WRK-MERCHANT-ID(WS-TXN-IDX).
028000     MOVE TXN-MCC             TO WRK-MCC(WS-TXN-IDX).
028100     MOVE TXN-MERCHANT-COUNTRY
028200                              TO WRK-MERCHANT-COUNTRY(WS-TXN-IDX).
028300* MONTO Y FORMA DE PAGO.
028400     MOVE TXN-AMOUNT          TO WRK-AMOUNT(WS-TXN-IDX).
028500     MOVE TXN-CURRENCY        TO WRK-CURRENCY(WS-TXN-IDX).
028600     MOVE TXN-CARD-PRESENT    TO WRK-CARD-PRESENT(WS-TXN-IDX).
028700     MOVE TXN-TIMESTAMP       TO WRK-TIMESTAMP(WS-TXN-IDX).
028800* DISPOSITIVO Y GEOLOCALIZACION (USADOS POR LAS PASADAS DE
028900* VELOCIDAD Y POR LA REGLA 4 DE CFRULE).
029000     MOVE TXN-DEVICE-ID       TO WRK-DEVICE-ID(WS-TXN-IDX).
029100     MOVE TXN-IP-COUNTRY      TO WRK-IP-COUNTRY(WS-TXN-IDX).
029200     MOVE TXN-IP-ADDRESS      TO WRK-IP-ADDRESS(WS-TXN-IDX).
029300     MOVE TXN-AUTH-RESULT     TO WRK-AUTH-RESULT(WS-TXN-IDX).
029400* MARCAS DE FRAUDE CONOCIDO, SOLO INFORMATIVAS - NO SE USAN EN
029500* NINGUNA REGLA DE CFRULE (ESO LO EVALUA EL SCORING, NO SE LE
029600* PUEDE DAR LA RESPUESTA HECHA).
029700     MOVE TXN-IS-FRAUD-PATTERN
029800                              TO WRK-IS-FRAUD-PATTERN(WS-TXN-IDX).
029900     MOVE TXN-FRAUD-SCENARIO  TO WRK-FRAUD-SCENARIO(WS-TXN-IDX).
030000     MOVE TXN-CHARGEBACK      TO WRK-CHARGEBACK(WS-TXN-IDX).
030100     PERFORM 1300-REGISTRAR-DISPOSITIVO THRU 1300-EXIT.
030200     PERFORM 1400-REGISTRAR-TARJETA THRU 1400-EXIT.
030300 1200-EXIT.
030400     EXIT.
030500
030600******************************************************************
030700* PARRAFO: 1300-REGISTRAR-DISPOSITIVO                            *
030800* PROPOSITO: SI EL DEVICE_ID DE ESTA TRANSACCION NO ESTA TODAVIA *
030900* EN WS-DEVICE-TABLE, LO AGREGA CON CONTADOR DE TARJETAS EN      *
031000* CERO (EL CONTADOR SE CALCULA DESPUES, EN LA PASADA 2000).      *
031100* LLAMADO POR: 1200-ALMACENAR, POR CADA TRANSACCION LEIDA.       *
031200******************************************************************
031300 1300-REGISTRAR-DISPOSITIVO.
031400     SET WS-NO-ENCONTRADO TO TRUE.
031500     PERFORM 1310-COMPARAR-DISP THRU 1310-EXIT
031600         VARYING WS-BUSQ-IDX FROM 1 BY 1
031700         UNTIL WS-BUSQ-IDX > WS-DEVICE-TOTAL OR WS-ENCONTRADO.
031800     IF WS-NO-ENCONTRADO
031900         ADD 1 TO WS-DEVICE-TOTAL
032000         IF WS-DEVICE-TOTAL > WS-DEVICE-MAX
032100             DISPLAY 'CFSCOR: MAS DISPOSITIVOS QUE WS-DEVICE-MAX'
032200             GO TO 9950-ABEND
032300         END-IF
032400         SET WS-DEV-IDX TO WS-DEVICE-TOTAL
032500         MOVE TXN-DEVICE-ID TO WS-DEV-ID(WS-DEV-IDX)
032600         MOVE ZERO TO WS-DEV-CARD-COUNT(WS-DEV-IDX)
032700     END-IF.
032800 1300-EXIT.
032900     EXIT.
033000
033100******************************************************************
033200* PARRAFO: 1310-COMPARAR-DISP                                    *
033300* PROPOSITO: COMPARA UNA POSICION DE WS-DEVICE-TABLE CONTRA EL   *
033400* DEVICE_ID DE LA TRANSACCION ACTUAL (CUERPO DEL PERFORM ...     *
033500* VARYING DE 1300-REGISTRAR-DISPOSITIVO).                        *
033600* LLAMADO POR: 1300-REGISTRAR-DISPOSITIVO.                       *
033700******************************************************************
033800 1310-COMPARAR-DISP.
033900     SET WS-DEV-IDX TO WS-BUSQ-IDX.
034000     IF WS-DEV-ID(WS-DEV-IDX) = TXN-DEVICE-ID
034100         SET WS-ENCONTRADO TO TRUE
034200     END-IF.
034300 1310-EXIT.
034400     EXIT.
034500
034600******************************************************************
034700* PARRAFO: 1400-REGISTRAR-TARJETA                                *
034800* PROPOSITO: ANALOGO A 1300 PERO PARA CARD_ID CONTRA             *
034900* WS-CARD-TABLE - SI LA TARJETA ES NUEVA LA AGREGA CON EL        *
035000* CONTADOR DE CNP PEQUENAS EN CERO.                              *
035100* LLAMADO POR: 1200-ALMACENAR, POR CADA TRANSACCION LEIDA.       *
035200******************************************************************
035300 1400-REGISTRAR-TARJETA.
035400     SET WS-NO-ENCONTRADO TO TRUE.
035500     PERFORM 1410-COMPARAR-TARJ THRU 1410-EXIT
035600         VARYING WS-BUSQ-IDX FROM 1 BY 1
035700         UNTIL WS-BUSQ-IDX > WS-CARD-TOTAL OR WS-ENCONTRADO.
035800     IF WS-NO-ENCONTRADO
035900         ADD 1 TO WS-CARD-TOTAL
036000         IF WS-CARD-TOTAL > WS-CARD-MAX
036100             DISPLAY 'CFSCOR: MAS TARJETAS QUE WS-CARD-MAX'
036200             GO TO 9950-ABEND
036300         END-IF
036400         SET WS-CRD-IDX TO WS-CARD-TOTAL
036500         MOVE TXN-CARD-ID TO WS-CRD-ID(WS-CRD-IDX)
036600         MOVE ZERO TO WS-CRD-SMALL-CNP-CNT(WS-CRD-IDX)
036700     END-IF.
036800 1400-EXIT.
036900     EXIT.
037000
037100******************************************************************
037200* PARRAFO: 1410-COMPARAR-TARJ                                    *
037300* PROPOSITO: COMPARA UNA POSICION DE WS-CARD-TABLE CONTRA EL     *
037400* CARD_ID DE LA TRANSACCION ACTUAL (CUERPO DEL PERFORM ...       *
037500* VARYING DE 1400-REGISTRAR-TARJETA).                            *
037600* LLAMADO POR: 1400-REGISTRAR-TARJETA.                           *
037700******************************************************************
037800 1410-COMPARAR-TARJ.
037900     SET WS-CRD-IDX TO WS-BUSQ-IDX.
038000     IF WS-CRD-ID(WS-CRD-IDX) = TXN-CARD-ID
038100         SET WS-ENCONTRADO TO TRUE
038200     END-IF.
038300 1410-EXIT.
038400     EXIT.
038500
038600******************************************************************
038700* PASADA DE DISPOSITIVO - TARJETAS DISTINTAS POR DEVICE_ID       *
038800* PROPOSITO GENERAL: PARA CADA DISPOSITIVO DE WS-DEVICE-TABLE,   *
038900* CUENTA CUANTAS TARJETAS DISTINTAS LO USARON EN TODA LA CORRIDA *
039000* Y DEJA EL RESULTADO EN WS-DEV-CARD-COUNT, QUE 4100-SCOREAR-Y-  *
039100* ESCRIBIR LUEGO COPIA A SCR-DEVICE-UNIQUE-CARDS.                *
039200******************************************************************
039300 2000-DEVICE-PASS.
039400     PERFORM 2010-UN-DISPOSITIVO THRU 2010-EXIT
039500         VARYING WS-SUBI FROM 1 BY 1
039600         UNTIL WS-SUBI > WS-DEVICE-TOTAL.
039700 2000-EXIT.
039800     EXIT.
039900
040000******************************************************************
040100* PARRAFO: 2010-UN-DISPOSITIVO                                   *
040200* PROPOSITO: REINICIA EL CONTADOR DE UN DISPOSITIVO Y RECORRE    *
040300* TODA LA TABLA DE TRANSACCIONES BUSCANDO LAS QUE USARON ESE     *
040400* DISPOSITIVO (PERFORM ... VARYING DE 2000-DEVICE-PASS).         *
040500* LLAMADO POR: 2000-DEVICE-PASS, UNA VEZ POR DISPOSITIVO.        *
040600******************************************************************
040700 2010-UN-DISPOSITIVO.
040800     SET WS-DEV-IDX TO WS-SUBI.
040900     MOVE ZERO TO WS-DEV-CARD-COUNT(WS-DEV-IDX).
041000     PERFORM 2020-UNA-TRANSACCION THRU 2020-EXIT
041100         VARYING WS-SUBJ FROM 1 BY 1 UNTIL WS-SUBJ > WS-TXN-COUNT.
041200 2010-EXIT.
041300     EXIT.
041400
041500******************************************************************
041600* PARRAFO: 2020-UNA-TRANSACCION                                  *
041700* PROPOSITO: SI LA TRANSACCION WS-SUBJ USO EL DISPOSITIVO         *
041800* ACTUAL Y SU TARJETA ES LA PRIMERA VEZ QUE SE VE EN ESE         *
041900* DISPOSITIVO (2100), SUMA UNO AL CONTADOR DE TARJETAS.          *
042000* LLAMADO POR: 2010-UN-DISPOSITIVO, POR CADA TRANSACCION.        *
042100******************************************************************
042200 2020-UNA-TRANSACCION.
042300     SET WS-TXN-IDX TO WS-SUBJ.
042400     IF WRK-DEVICE-ID(WS-TXN-IDX) = WS-DEV-ID(WS-DEV-IDX)
042500         PERFORM 2100-ES-TARJETA-NUEVA THRU 2100-EXIT
042600         IF WS-TARJETA-ES-NUEVA
042700             ADD 1 TO WS-DEV-CARD-COUNT(WS-DEV-IDX)
042800         END-IF
042900     END-IF.
043000 2020-EXIT.
043100     EXIT.
043200
043300******************************************************************
043400* PARRAFO: 2100-ES-TARJETA-NUEVA                                 *
043500* PROPOSITO: DECIDE SI LA TARJETA DE LA TRANSACCION WS-SUBJ YA   *
043600* APARECIO ANTES (EN UNA POSICION MENOR) USANDO EL MISMO         *
043700* DISPOSITIVO. SI ES LA PRIMERA TRANSACCION DEL DISPOSITIVO      *
043800* (WS-SUBJ = 1) NO HAY NADA CONTRA QUE COMPARAR Y ES NUEVA.      *
043900* LLAMADO POR: 2020-UNA-TRANSACCION.                             *
044000******************************************************************
044100 2100-ES-TARJETA-NUEVA.
044200     SET WS-TARJETA-ES-NUEVA TO TRUE.
044300     IF WS-SUBJ > 1
044400         PERFORM 2110-BUSCAR-REPETIDA THRU 2110-EXIT
044500             VARYING WS-SUBK FROM 1 BY 1 UNTIL WS-SUBK >= WS-SUBJ
044600     END-IF.
044700 2100-EXIT.
044800     EXIT.
044900
045000******************************************************************
045100* PARRAFO: 2110-BUSCAR-REPETIDA                                  *
045200* PROPOSITO: RECORRE LAS TRANSACCIONES ANTERIORES A WS-SUBJ; SI  *
045300* ALGUNA USO EL MISMO DISPOSITIVO Y LA MISMA TARJETA, MARCA LA   *
045400* TARJETA COMO YA VISTA (WS-TARJETA-ES-VIEJA) PARA QUE NO SE     *
045500* CUENTE DOS VECES EN 2020-UNA-TRANSACCION.                      *
045600* LLAMADO POR: 2100-ES-TARJETA-NUEVA.                            *
045700******************************************************************
045800 2110-BUSCAR-REPETIDA.
045900     SET WS-TXN-IDX TO WS-SUBK.
046000     IF WRK-DEVICE-ID(WS-TXN-IDX) = WS-DEV-ID(WS-DEV-IDX)
046100         SET WS-TXN-IDX TO WS-SUBJ
046200         IF WRK-CARD-ID(WS-TXN-IDX) = WRK-CARD-ID(WS-SUBK)
046300             SET WS-TARJETA-ES-VIEJA TO TRUE
046400         END-IF
046500     END-IF.
046600 2110-EXIT.
046700     EXIT.
046800
046900******************************************************************
047000* PASADA DE TARJETA - CNP PEQUENAS (SIN TARJETA, MONTO < 10.00)  *
047100* PROPOSITO GENERAL: PARA CADA TARJETA DE WS-CARD-TABLE, CUENTA  *
047200* CUANTAS TRANSACCIONES CNP DE MONTO CHICO (< WS-UMBRAL-CNP)     *
047300* TUVO EN TODA LA CORRIDA - ES LA SEÑAL QUE USA LA REGLA 6 DE    *
047400* CFRULE (CARD-TESTING-PATTERN) PARA DETECTAR PROBADO DE TARJETA.*
047500******************************************************************
047600 3000-CARD-TESTING-PASS.
047700     PERFORM 3010-UNA-TARJETA THRU 3010-EXIT
047800         VARYING WS-SUBI FROM 1 BY 1
047900         UNTIL WS-SUBI > WS-CARD-TOTAL.
048000 3000-EXIT.
048100     EXIT.
048200
048300******************************************************************
048400* PARRAFO: 3010-UNA-TARJETA                                      *
048500* PROPOSITO: REINICIA EL CONTADOR DE CNP PEQUENAS DE UNA TARJETA *
048600* Y RECORRE TODA LA TABLA DE TRANSACCIONES BUSCANDO LAS DE ESA   *
048700* TARJETA (PERFORM ... VARYING DE 3000-CARD-TESTING-PASS).       *
048800* LLAMADO POR: 3000-CARD-TESTING-PASS, UNA VEZ POR TARJETA.      *
048900******************************************************************
049000 3010-UNA-TARJETA.
049100     SET WS-CRD-IDX TO WS-SUBI.
049200     MOVE ZERO TO WS-CRD-SMALL-CNP-CNT(WS-CRD-IDX).
049300     PERFORM 3020-UNA-TRANSACCION THRU 3020-EXIT
049400         VARYING WS-SUBJ FROM 1 BY 1 UNTIL WS-SUBJ > WS-TXN-COUNT.
049500 3010-EXIT.
049600     EXIT.
049700
049800******************************************************************
049900* PARRAFO: 3020-UNA-TRANSACCION                                  *
050000* PROPOSITO: SI LA TRANSACCION WS-SUBJ ES DE LA TARJETA ACTUAL,  *
050100* ES CNP (CARD_PRESENT = 'N') Y SU MONTO ES MENOR A               *
050200* WS-UMBRAL-CNP (10.00), SUMA UNO AL CONTADOR DE LA TARJETA.     *
050300* LLAMADO POR: 3010-UNA-TARJETA, POR CADA TRANSACCION.           *
050400******************************************************************
050500 3020-UNA-TRANSACCION.
050600     SET WS-TXN-IDX TO WS-SUBJ.
050700     IF WRK-CARD-ID(WS-TXN-IDX) = WS-CRD-ID(WS-CRD-IDX)
050800        AND WRK-CARD-PRESENT(WS-TXN-IDX) = 'N'
050900        AND WRK-AMOUNT(WS-TXN-IDX) < WS-UMBRAL-CNP
051000             ADD 1 TO WS-CRD-SMALL-CNP-CNT(WS-CRD-IDX)
051100     END-IF.
051200 3020-EXIT.
051300     EXIT.
051400
051500******************************************************************
051600* SCORING FINAL: LLAMA A CFRULE Y GRABA SCORED-FILE Y ALERTAS    *
051700* PROPOSITO GENERAL: ABRE LAS DOS SALIDAS Y RECORRE LA TABLA DE  *
051800* TRANSACCIONES DE PUNTA A PUNTA, DEJANDO POR CADA UNA UN        *
051900* REGISTRO EN CARD_TRANSACTIONS_SCORED Y, SI CORRESPONDE, UNA O  *
052000* MAS FILAS EN FRAUD_ALERTS.                                     *
052100* LLAMADO POR: 0000-MAIN, DESPUES DE LAS DOS PASADAS DE VELOCIDAD*
052200******************************************************************
052300 4000-SCORE-AND-WRITE.
052400     OPEN OUTPUT CFSCR-FILE.
052500     OPEN OUTPUT CFALR-FILE.
052600     IF WS-FS-SCROUT NOT = '00' OR WS-FS-ALROUT NOT = '00'
052700         DISPLAY 'CFSCOR: NO SE PUDIERON ABRIR LAS SALIDAS'
052800         GO TO 9950-ABEND
052900     END-IF.
053000     PERFORM 4100-SCOREAR-Y-ESCRIBIR THRU 4100-EXIT
053100         VARYING WS-SUBI FROM 1 BY 1 UNTIL WS-SUBI > WS-TXN-COUNT.
053200     CLOSE CFSCR-FILE.
053300     CLOSE CFALR-FILE.
053400 4000-EXIT.
053500     EXIT.
053600
053700******************************************************************
053800* PARRAFO: 4100-SCOREAR-Y-ESCRIBIR                               *
053900* PROPOSITO: PROYECTA UNA TRANSACCION DE WS-TXN-TABLE A          *
054000* CFTSCR-REC, LE PEGA LOS DOS CONTADORES DE VELOCIDAD YA         *
054100* CALCULADOS (4200/4300), LLAMA A CFRULE PARA QUE APLIQUE EL     *
054200* CATALOGO DE REGLAS SOBRE EL PROPIO CFTSCR-REC, GRABA EL        *
054300* REGISTRO SCOREADO Y, SI CFRULE DEVOLVIO ALERTAS, LAS GRABA     *
054400* TAMBIEN (4400).                                                *
054500* LLAMADO POR: 4000-SCORE-AND-WRITE, UNA VEZ POR TRANSACCION.    *
054600******************************************************************
054700 4100-SCOREAR-Y-ESCRIBIR.
054800     SET WS-TXN-IDX TO WS-SUBI.
054900* IDENTIFICACION DE LA TRANSACCION Y DE LA TARJETA.
055000     MOVE WRK-TRANSACTION-ID(WS-TXN-IDX)  TO SCR-TRANSACTION-ID.
055100     MOVE WRK-CARD-ID(WS-TXN-IDX)         TO SCR-CARD-ID.
055200     MOVE WRK-BIN(WS-TXN-IDX)             TO SCR-BIN.
055300     MOVE WRK-BRAND(WS-TXN-IDX)           TO SCR-BRAND.
055400     MOVE WRK-CARD-TYPE(WS-TXN-IDX)       TO SCR-CARD-TYPE.
055500     MOVE WRK-HOME-COUNTRY(WS-TXN-IDX)    TO SCR-HOME-COUNTRY.
055600* DATOS DEL COMERCIO.
055700     MOVE WRK-MERCHANT-ID(WS-TXN-IDX)     TO SCR-MERCHANT-ID.
055800     MOVE WRK-MCC(WS-TXN-IDX)             TO SCR-MCC.
055900     MOVE WRK-MERCHANT-COUNTRY(WS-TXN-IDX)
056000                                    TO SCR-MERCHANT-COUNTRY.
056100* MONTO Y FORMA DE PAGO.
056200     MOVE WRK-AMOUNT(WS-TXN-IDX)          TO SCR-AMOUNT.
056300     MOVE WRK-CURRENCY(WS-TXN-IDX)        TO SCR-CURRENCY.
056400     MOVE WRK-CARD-PRESENT(WS-TXN-IDX)    TO SCR-CARD-PRESENT.
056500     MOVE WRK-TIMESTAMP(WS-TXN-IDX)       TO SCR-TIMESTAMP.
056600* DISPOSITIVO, GEOLOCALIZACION Y RESULTADO DE LA AUTORIZACION -
056700* ESTOS TRES SON LOS QUE MIRAN LAS REGLAS 1, 4 Y 7 DE CFRULE.
056800     MOVE WRK-DEVICE-ID(WS-TXN-IDX)       TO SCR-DEVICE-ID.
056900     MOVE WRK-IP-COUNTRY(WS-TXN-IDX)      TO SCR-IP-COUNTRY.
057000     MOVE WRK-IP-ADDRESS(WS-TXN-IDX)      TO SCR-IP-ADDRESS.
057100     MOVE WRK-AUTH-RESULT(WS-TXN-IDX)     TO SCR-AUTH-RESULT.
057200* MARCAS DE FRAUDE CONOCIDO, SOLO INFORMATIVAS EN CFTSCR - VER LA
057300* NOTA DE 1200-ALMACENAR.
057400     MOVE WRK-IS-FRAUD-PATTERN(WS-TXN-IDX)
057500                                    TO SCR-IS-FRAUD-PATTERN.
057600     MOVE WRK-FRAUD-SCENARIO(WS-TXN-IDX)  TO SCR-FRAUD-SCENARIO.
057700     MOVE WRK-CHARGEBACK(WS-TXN-IDX)      TO SCR-CHARGEBACK.
057800     PERFORM 4200-BUSCAR-DISPOSITIVO THRU 4200-EXIT.
057900     MOVE WS-DEV-CARD-COUNT(WS-DEV-FOUND-IDX)
058000                                    TO SCR-DEVICE-UNIQUE-CARDS.
058100     PERFORM 4300-BUSCAR-TARJETA THRU 4300-EXIT.
058200     MOVE WS-CRD-SMALL-CNP-CNT(WS-CRD-FOUND-IDX)
058300                                    TO SCR-SMALL-CNP-TX-COUNT.
058400     MOVE ZERO TO SCR-RISK-SCORE.
058500     MOVE SPACES TO SCR-TRIGGERED-RULES.
058600     MOVE ZERO TO WS-ALERT-COUNT.
058700     CALL 'CFRULE' USING CFTSCR-REC WS-ALERT-COUNT WS-ALERT-TABLA.
058800     WRITE CFTSCR-REC.
058900     ADD 1 TO WS-TOTAL-TXN-DISPLAY.
059000     IF SCR-RISK-SCORE >= WS-UMBRAL-RIESGO-ALTO
059100         ADD 1 TO WS-TOTAL-HIGH-DISPLAY
059200     END-IF.
059300     IF WS-ALERT-COUNT > ZERO
059400         PERFORM 4400-ESCRIBIR-ALERTA THRU 4400-EXIT
059500             VARYING WS-SUBM FROM 1 BY 1
059600             UNTIL WS-SUBM > WS-ALERT-COUNT
059700     END-IF.
059800 4100-EXIT.
059900     EXIT.
060000
060100******************************************************************
060200* PARRAFO: 4200-BUSCAR-DISPOSITIVO                               *
060300* PROPOSITO: UBICA EN WS-DEVICE-TABLE LA POSICION DEL            *
060400* DISPOSITIVO DE LA TRANSACCION ACTUAL, PARA QUE 4100 PUEDA      *
060500* LEER SU WS-DEV-CARD-COUNT YA CALCULADO EN LA PASADA 2000.      *
060600* LLAMADO POR: 4100-SCOREAR-Y-ESCRIBIR.                          *
060700******************************************************************
060800 4200-BUSCAR-DISPOSITIVO.
060900     SET WS-NO-ENCONTRADO TO TRUE.
061000     PERFORM 4210-COMPARAR-DISP THRU 4210-EXIT
061100         VARYING WS-DEV-FOUND-IDX FROM 1 BY 1
061200         UNTIL WS-DEV-FOUND-IDX > WS-DEVICE-TOTAL
061300         OR WS-ENCONTRADO.
061400     IF WS-ENCONTRADO
061500         SUBTRACT 1 FROM WS-DEV-FOUND-IDX
061600     END-IF.
061700 4200-EXIT.
061800     EXIT.
061900
062000******************************************************************
062100* PARRAFO: 4210-COMPARAR-DISP                                    *
062200* PROPOSITO: COMPARA UNA POSICION DE WS-DEVICE-TABLE CONTRA EL   *
062300* DEVICE_ID DE LA TRANSACCION ACTUAL (CUERPO DEL PERFORM ...     *
062400* VARYING DE 4200-BUSCAR-DISPOSITIVO).                           *
062500* LLAMADO POR: 4200-BUSCAR-DISPOSITIVO.                          *
062600******************************************************************
062700 4210-COMPARAR-DISP.
062800     IF WS-DEV-ID(WS-DEV-FOUND-IDX) = WRK-DEVICE-ID(WS-TXN-IDX)
062900         SET WS-ENCONTRADO TO TRUE
063000     END-IF.
063100 4210-EXIT.
063200     EXIT.
063300
063400******************************************************************
063500* PARRAFO: 4300-BUSCAR-TARJETA                                   *
063600* PROPOSITO: ANALOGO A 4200 PERO PARA LA TARJETA DE LA           *
063700* TRANSACCION ACTUAL CONTRA WS-CARD-TABLE, PARA QUE 4100 PUEDA   *
063800* LEER SU WS-CRD-SMALL-CNP-CNT YA CALCULADO EN LA PASADA 3000.   *
063900* LLAMADO POR: 4100-SCOREAR-Y-ESCRIBIR.                          *
064000******************************************************************
064100 4300-BUSCAR-TARJETA.
064200     SET WS-NO-ENCONTRADO TO TRUE.
064300     PERFORM 4310-COMPARAR-TARJ THRU 4310-EXIT
064400         VARYING WS-CRD-FOUND-IDX FROM 1 BY 1
064500         UNTIL WS-CRD-FOUND-IDX > WS-CARD-TOTAL OR WS-ENCONTRADO.
064600     IF WS-ENCONTRADO
064700         SUBTRACT 1 FROM WS-CRD-FOUND-IDX
064800     END-IF.
064900 4300-EXIT.
065000     EXIT.
065100
065200******************************************************************
065300* PARRAFO: 4310-COMPARAR-TARJ                                    *
065400* PROPOSITO: COMPARA UNA POSICION DE WS-CARD-TABLE CONTRA LA     *
065500* TARJETA DE LA TRANSACCION ACTUAL (CUERPO DEL PERFORM ...       *
065600* VARYING DE 4300-BUSCAR-TARJETA).                               *
065700* LLAMADO POR: 4300-BUSCAR-TARJETA.                              *
065800******************************************************************
065900 4310-COMPARAR-TARJ.
066000     IF WS-CRD-ID(WS-CRD-FOUND-IDX) = WRK-CARD-ID(WS-TXN-IDX)
066100         SET WS-ENCONTRADO TO TRUE
066200     END-IF.
066300 4310-EXIT.
066400     EXIT.
066500
066600******************************************************************
066700* PARRAFO: 4400-ESCRIBIR-ALERTA                                  *
066800* PROPOSITO: ARMA UNA FILA DE FRAUD_ALERTS A PARTIR DE LOS       *
066900* DATOS DE LA TRANSACCION EN CFTSCR-REC MAS LOS DATOS DE LA      *
067000* REGLA DISPARADA NUMERO WS-SUBM (NOMBRE, DESCRIPCION Y PESO,    *
067100* QUE CFRULE DEJO EN WS-ALERT-TABLA), Y LA GRABA.                *
067200* LLAMADO POR: 4100-SCOREAR-Y-ESCRIBIR, UNA VEZ POR CADA REGLA   *
067300* DISPARADA EN LA TRANSACCION ACTUAL.                            *
067400******************************************************************
067500 4400-ESCRIBIR-ALERTA.
067600     MOVE SCR-TRANSACTION-ID  TO ALR-TRANSACTION-ID.
067700     MOVE SCR-CARD-ID         TO ALR-CARD-ID.
067800     MOVE SCR-BIN             TO ALR-BIN.
067900     MOVE SCR-MCC             TO ALR-MCC.
068000     MOVE SCR-AMOUNT          TO ALR-AMOUNT.
068100     MOVE SCR-CARD-PRESENT    TO ALR-CARD-PRESENT.
068200     MOVE SCR-DEVICE-ID       TO ALR-DEVICE-ID.
068300     MOVE SCR-IP-COUNTRY      TO ALR-IP-COUNTRY.
068400     MOVE SCR-HOME-COUNTRY    TO ALR-HOME-COUNTRY.
068500     MOVE WS-ALERT-RULE-NAME(WS-SUBM)        TO ALR-RULE-NAME.
068600     MOVE WS-ALERT-RULE-DESCRIPTION(WS-SUBM)
068700                                    TO ALR-RULE-DESCRIPTION.
068800     MOVE WS-ALERT-RULE-WEIGHT(WS-SUBM)      TO ALR-RULE-WEIGHT.
068900     WRITE CFTALR-REC.
069000     ADD 1 TO WS-TOTAL-ALERT-DISPLAY.
069100 4400-EXIT.
069200     EXIT.
069300
069400******************************************************************
069500* RESUMEN DE CORRIDA POR SYSOUT (VER PROPOSITO DEL PROGRAMA).    *
069600* LA FECHA SE MUESTRA PRIMERO PORQUE ES LO QUE PIDE OPERACIONES  *
069700* CUANDO REVISA EL LISTADO DE UNA CORRIDA DE NOCHE (TXN-9013).   *
069800******************************************************************
069900 9000-PRINT-SUMMARY.
070000     DISPLAY 'CFSCOR: FECHA DE CORRIDA = ' WS-FC-DIA '/'
070100             WS-FC-MES '/' WS-FC-ANO.
070200     DISPLAY 'Total transactions: ' WS-TOTAL-TXN-ED.
070300     DISPLAY 'Total alerts: ' WS-TOTAL-ALERT-ED.
070400     DISPLAY 'High risk transactions (risk_score >= 40): '
070500             WS-TOTAL-HIGH-ED.
070600 9000-EXIT.
070700     EXIT.
070800
070900******************************************************************
071000* PARRAFO: 9900-END-RUN                                          *
071100* PROPOSITO: CIERRE NORMAL DE LA TAREA. SEPARADO DE 0000-MAIN    *
071200* EN SU PROPIO PARRAFO, IGUAL QUE EN LOS DEMAS PROGRAMAS DEL     *
071300* SUBSISTEMA CRDFRD, PARA QUE HAYA UN UNICO LUGAR DE SALIDA      *
071400* NORMAL SI EN EL FUTURO HACE FALTA AGREGAR ALGO ANTES DEL STOP. *
071500* LLAMADO POR: 0000-MAIN, DESPUES DEL RESUMEN DE SYSOUT.         *
071600******************************************************************
071700 9900-END-RUN.
071800     STOP RUN.
071900 9900-EXIT.
072000     EXIT.
072100
072200******************************************************************
072300* PARRAFO: 9950-ABEND                                            *
072400* PROPOSITO: PUNTO UNICO DE CORTE ANORMAL DE LA CORRIDA (OPEN    *
072500* QUE FALLA, TABLA QUE SE LLENA). MUESTRA UN MENSAJE POR SYSOUT  *
072600* Y TERMINA - NO CIERRA LOS ARCHIVOS EXPLICITAMENTE, LO HACE EL  *
072700* SISTEMA OPERATIVO AL FINALIZAR LA TAREA.                       *
072800* LLAMADO POR: 1000, 1200, 1300, 1400 Y 4000, VIA GO TO, CUANDO  *
072900* FALLA UN OPEN O SE SUPERA EL LIMITE DE UNA TABLA.              *
073000******************************************************************
073100 9950-ABEND.
073200     DISPLAY 'CFSCOR: CORRIDA ABORTADA - VER MENSAJES ANTERIORES'.
073300     STOP RUN.
073400 9950-EXIT.
073500     EXIT.
