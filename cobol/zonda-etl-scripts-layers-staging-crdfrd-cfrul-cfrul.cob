000100******************************************************************
000200* ZONDA - TARJETAS - DETECCION DE FRAUDE                         *
000300* TABLA - CFTRUL                                                 *
000400* FECHA DE CREACION: 22-MAR-1994                                 *
000500* CATALOGO FIJO DE LAS SIETE REGLAS DE DETECCION DE FRAUDE Y SUS *
000600* PESOS. TABLA DE WORKING-STORAGE, CARGADA POR CFRULE EN LA      *
000700* PARAGRAFO 0100-CARGAR-CATALOGO. EL ORDEN DE LAS ENTRADAS ES EL *
000800* ORDEN DE EVALUACION Y EL ORDEN EN QUE APARECEN LOS NOMBRES EN  *
000900* SCR-TRIGGERED-RULES.                                           *
001000******************************************************************
001100*                     LOG DE MODIFICACIONES                      *
001200* -------------------------------------------------------------- *
001300* FECHA    | AUTOR     | DESCRIPCION                             *
001400* -------------------------------------------------------------- *
001500* 22MAR94  | RQUIROGA  | ALTA INICIAL - 5 REGLAS                 *
001600* 11FEB02  | LFONTANA  | AGREGADA REGLA 6 (CARD-TESTING-PATTERN) *
001700* 30JUN09  | DALVAREZ  | AGREGADA REGLA 7 (DECLINED-HIGH-AMOUNT) *
001800*                                                                *
001900******************************************************************
002000 01  CFTRUL-TABLA.
002100     05  RUL-ENTRY OCCURS 7 TIMES INDEXED BY RUL-IDX.
002200         10  RUL-NAME              PIC X(25).
002300         10  RUL-DESCRIPTION       PIC X(60).
002400         10  RUL-WEIGHT            PIC 9(03).
002500         10  FILLER                PIC X(02).
