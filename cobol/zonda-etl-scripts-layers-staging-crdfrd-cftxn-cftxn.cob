000100******************************************************************
000200* ZONDA - TARJETAS - DETECCION DE FRAUDE                         *
000300* REGISTRO - CFTTXN                                              *
000400* FECHA DE CREACION: 14-MAR-1994                                 *
000500* AREA DE DATOS DE LA TRANSACCION DE TARJETA TAL COMO LLEGA DEL  *
000600* SWITCH AUTORIZADOR, ANTES DE ENRIQUECIMIENTO Y SCORING         *
000700******************************************************************
000800*                     LOG DE MODIFICACIONES                      *
000900* -------------------------------------------------------------- *
001000* FECHA    | AUTOR     | DESCRIPCION                             *
001100* -------------------------------------------------------------- *
001200* 14MAR94  | RQUIROGA  | ALTA INICIAL DEL REGISTRO               *
001300* 02OCT98  | MPACHECO  | REV. Y2K - FECHAS 4 DIGITOS (TXN-4331)  *
001400* 19AUG03  | LFONTANA  | AGREGADO TXN-IP-ADDRESS (TXN-5560)      *
001500*                                                                *
001600******************************************************************
001700*                                                                *
001800* CAMPO                      DESCRIPCION                         *
001900* -------------------------- ----------------------------------- *
002000* TXN-TRANSACTION-ID         CLAVE UNICA DE LA TRANSACCION       *
002100* TXN-CARD-ID                CLAVE DE LA TARJETA                 *
002200* TXN-BIN                    PRIMEROS 6 DIGITOS DEL PAN          *
002300* TXN-BRAND                  MARCA (VISA/MASTERCARD/AMEX)        *
002400* TXN-CARD-TYPE              CREDITO / DEBITO / PREPAGA          *
002500* TXN-HOME-COUNTRY           PAIS DEL TITULAR                    *
002600* TXN-MERCHANT-ID            CLAVE DEL COMERCIO                  *
002700* TXN-MCC                    CODIGO DE RUBRO DEL COMERCIO        *
002800* TXN-MERCHANT-COUNTRY       PAIS DEL COMERCIO                   *
002900* TXN-AMOUNT                 IMPORTE DE LA TRANSACCION           *
003000* TXN-CURRENCY                MONEDA (SIEMPRE USD)               *
003100* TXN-CARD-PRESENT           Y = TARJETA PRESENTE, N = NO PRES.  *
003200* TXN-TIMESTAMP              FECHA-HORA ISO, SOLO PASE           *
003300* TXN-DEVICE-ID              CLAVE DEL DISPOSITIVO ORIGINANTE    *
003400* TXN-IP-COUNTRY             PAIS INFERIDO DE LA IP              *
003500* TXN-IP-ADDRESS             DIRECCION IP, SOLO PASE             *
003600* TXN-AUTH-RESULT            APPROVED / DECLINED                 *
003700* TXN-IS-FRAUD-PATTERN       ETIQUETA DE EVALUACION, SOLO PASE   *
003800* TXN-FRAUD-SCENARIO         ETIQUETA DE EVALUACION, SOLO PASE   *
003900* TXN-CHARGEBACK             ETIQUETA DE EVALUACION, SOLO PASE   *
004000******************************************************************
004100 01  CFTTXN-REC.
004200   05 TXN-CLAVE.
004300      10 TXN-TRANSACTION-ID      PIC X(12).
004400   05 TXN-TARJETA.
004500      10 TXN-CARD-ID             PIC X(10).
004600      10 TXN-BIN                 PIC X(06).
004700      10 TXN-BRAND               PIC X(10).
004800      10 TXN-CARD-TYPE           PIC X(08).
004900      10 TXN-HOME-COUNTRY        PIC X(02).
005000   05 TXN-COMERCIO.
005100      10 TXN-MERCHANT-ID         PIC X(08).
005200      10 TXN-MCC                 PIC X(04).
005300      10 TXN-MERCHANT-COUNTRY    PIC X(02).
005400   05 TXN-DATOS.
005500      10 TXN-AMOUNT              PIC 9(05)V99.
005600      10 TXN-CURRENCY            PIC X(03).
005700      10 TXN-CARD-PRESENT        PIC X(01).
005800         88 TXN-CARD-PRESENT-SI       VALUE 'Y'.
005900         88 TXN-CARD-PRESENT-NO       VALUE 'N'.
006000      10 TXN-TIMESTAMP           PIC X(26).
006100      10 TXN-DEVICE-ID           PIC X(12).
006200      10 TXN-IP-COUNTRY          PIC X(02).
006300      10 TXN-IP-ADDRESS          PIC X(15).
006400      10 TXN-AUTH-RESULT         PIC X(08).
006500         88 TXN-AUTH-APROBADA         VALUE 'approved'.
006600         88 TXN-AUTH-RECHAZADA        VALUE 'declined'.
006700   05 TXN-ETIQUETAS.
006800      10 TXN-IS-FRAUD-PATTERN    PIC 9(01).
006900         88 TXN-ES-PATRON-FRAUDE      VALUE 1.
007000      10 TXN-FRAUD-SCENARIO      PIC X(30).
007100      10 TXN-CHARGEBACK          PIC 9(01).
007200         88 TXN-TIENE-CHARGEBACK      VALUE 1.
007300   05 FILLER                     PIC X(12).
