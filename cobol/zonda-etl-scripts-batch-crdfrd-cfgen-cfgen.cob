000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CFGEN.
000300 AUTHOR.        R. QUIROGA.
000400 INSTALLATION.  ZONDA - CENTRO DE COMPUTOS - TARJETAS.
000500 DATE-WRITTEN.  05-ABR-1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO ZONDA.
000800******************************************************************
000900*                     LOG DE MODIFICACIONES                      *
001000* -------------------------------------------------------------- *
001100* FECHA    | AUTOR     | DESCRIPCION                             *
001200* -------------------------------------------------------------- *
001300* 05ABR94  | RQUIROGA  | ALTA INICIAL. GENERA CARD_TRANSACTIONS  *
001400*          |           | SINTETICO PARA PROBAR CFSCOR/CFRULE.    *
001500* 19AUG03  | LFONTANA  | AGREGADAS TARJETAS CON IP DISTINTA A LA *
001600*          |           | DEL PAIS DEL TITULAR (TICKET 6120)      *
001700* 30JUN09  | DALVAREZ  | AGREGADOS CASOS FORZADOS PARA LAS       *
001800*          |           | CUATRO ETIQUETAS DE FRAUDE (TICKET 8814)*
001900* 30JUN09  | DALVAREZ  | AGREGADA REGLA 7 AL COMENTARIO DE ARRIBA*
002000*          |           | (NO AFECTA A ESTE PROGRAMA)             *
002100* 09NOV09  | DALVAREZ  | 0000-MAIN AHORA SALTA AL PARRAFO        *
002200*          |           | 9950-ABEND (TXN-9013) EN VEZ DE CORTAR  *
002300*          |           | LA CORRIDA DIRECTAMENTE                 *
002400*                                                                *
002500******************************************************************
002600* PROPOSITO: GENERADOR DE DATOS SINTETICOS. ARMA N TARJETAS Y M  *
002700* COMERCIOS EN MEMORIA Y EMITE T TRANSACCIONES PSEUDO-ALEATORIAS *
002800* (SECUENCIA CONGRUENCIAL LINEAL, SIN NUMEROS ALEATORIOS DE      *
002900* SISTEMA OPERATIVO) QUE EJERCITAN LAS SIETE REGLAS DEL MOTOR DE *
003000* FRAUDE. NO ES UN PROGRAMA DE PRODUCCION - SOLO PARA PRUEBAS.   *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 IS SW-CORRIDA-PRUEBA.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CFTXN-FILE ASSIGN TO CFTXNOUT
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-FS-TXNOUT.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  CFTXN-FILE
004800     LABEL RECORD STANDARD.
004900 COPY CFTXN.
005000
005100 WORKING-STORAGE SECTION.
005200 77  WS-FS-TXNOUT              PIC X(02).
005300
005400 77  WS-NUM-CARDS              PIC 9(04) COMP     VALUE 30.
005500 77  WS-NUM-MERCHANTS          PIC 9(04) COMP     VALUE 10.
005600 77  WS-NUM-DEVICES            PIC 9(04) COMP     VALUE 15.
005700 77  WS-NUM-TXN                PIC 9(05) COMP     VALUE 200.
005800
005900 77  WS-SUBI                   PIC 9(05) COMP     VALUE ZERO.
006000 77  WS-CAT-IDX                PIC 9(01) COMP     VALUE ZERO.
006100 77  WS-COUNTRY-IDX            PIC 9(01) COMP     VALUE ZERO.
006200 77  WS-MCC-IDX-G              PIC 9(01) COMP     VALUE ZERO.
006300 77  WS-CARD-IDX               PIC 9(05) COMP     VALUE ZERO.
006400 77  WS-MERCH-IDX              PIC 9(05) COMP     VALUE ZERO.
006500 77  WS-DEV-NUM                PIC 9(05) COMP     VALUE ZERO.
006600 77  WS-REM                    PIC 9(05) COMP     VALUE ZERO.
006700 77  WS-CUOCIENTE              PIC 9(09) COMP     VALUE ZERO.
006800 77  WS-TEMP-COUNTRY           PIC 9(02) COMP     VALUE ZERO.
006900
007000******************************************************************
007100* CAMPOS DISPLAY DE APOYO PARA EL STRING DE CLAVES (EL VERBO     *
007200* STRING EXIGE OPERANDOS DISPLAY, NO COMP/BINARIO)               *
007300******************************************************************
007400 77  WS-SUBI-ED5                PIC 9(05)          VALUE ZERO.
007500 77  WS-SUBI-ED6                PIC 9(06)          VALUE ZERO.
007600 77  WS-SUBI-ED9                PIC 9(09)          VALUE ZERO.
007700 77  WS-DEV-NUM-ED              PIC 9(05)          VALUE ZERO.
007800
007900******************************************************************
008000* GENERADOR PSEUDO-ALEATORIO CONGRUENCIAL LINEAL (PARK-MILLER)   *
008100******************************************************************
008200 77  WS-SEMILLA                PIC 9(09) COMP     VALUE 123456789.
008300 77  WS-PRODUCTO               PIC 9(18) COMP     VALUE ZERO.
008400 77  WS-RANGO                  PIC 9(07) COMP     VALUE ZERO.
008500 77  WS-ALEAT                  PIC 9(07) COMP     VALUE ZERO.
008600
008700 77  WS-ES-PAR-ALTO-RIESGO-SW  PIC X(01)          VALUE 'N'.
008800     88  WS-ES-MCC-ALTO-RIESGO-G       VALUE 'S'.
008900     88  WS-NO-ES-MCC-ALTO-RIESGO-G    VALUE 'N'.
009000
009100 77  WS-FRAUD-CASE-SW          PIC X(01)          VALUE 'N'.
009200     88  WS-ES-CASO-FORZADO            VALUE 'S'.
009300     88  WS-NO-ES-CASO-FORZADO         VALUE 'N'.
009400
009500 77  WS-HH                     PIC 9(02) COMP     VALUE ZERO.
009600 77  WS-MM                     PIC 9(02) COMP     VALUE ZERO.
009700 77  WS-SS                     PIC 9(02) COMP     VALUE ZERO.
009800 77  WS-SEG-DIA                PIC 9(05) COMP     VALUE ZERO.
009900 01  WS-HH-ED                  PIC 99             VALUE ZERO.
010000 01  WS-MM-ED                  PIC 99             VALUE ZERO.
010100 01  WS-SS-ED                  PIC 99             VALUE ZERO.
010200
010300 77  WS-OCTETO1                PIC 9(03)          VALUE ZERO.
010400 77  WS-OCTETO2                PIC 9(03)          VALUE ZERO.
010500 77  WS-OCTETO3                PIC 9(03)          VALUE ZERO.
010600 77  WS-OCTETO4                PIC 9(03)          VALUE ZERO.
010700
010800 77  WS-MONTO-MIN              PIC 9(05)V99       VALUE ZERO.
010900 77  WS-MONTO-RANGO            PIC 9(05)V99       VALUE ZERO.
011000
011100 01  WS-TOTAL-GENERADO-DISPLAY PIC 9(07)          VALUE ZERO.
011200 01  WS-TOTAL-GENERADO-ED REDEFINES
011300                           WS-TOTAL-GENERADO-DISPLAY PIC ZZZZZZ9.
011400
011500******************************************************************
011600* CATALOGO DE 6 COMBINACIONES BIN/MARCA/TIPO. LAS TARJETAS       *
011700* PREPAGAS (INDICE 5) Y AMEX (INDICE 6) SE ELIGEN CON MENOR      *
011800* FRECUENCIA - VER 2110-ELEGIR-CATALOGO.                         *
011900******************************************************************
012000 01  WS-CARD-CATALOGO-TABLA.
012100     05  FILLER.
012200         10  FILLER  PIC X(06) VALUE '400000'.
012300         10  FILLER  PIC X(10) VALUE 'Visa'.
012400         10  FILLER  PIC X(08) VALUE 'credit'.
012500     05  FILLER.
012600         10  FILLER  PIC X(06) VALUE '400100'.
012700         10  FILLER  PIC X(10) VALUE 'Visa'.
012800         10  FILLER  PIC X(08) VALUE 'debit'.
012900     05  FILLER.
013000         10  FILLER  PIC X(06) VALUE '510000'.
013100         10  FILLER  PIC X(10) VALUE 'Mastercard'.
013200         10  FILLER  PIC X(08) VALUE 'credit'.
013300     05  FILLER.
013400         10  FILLER  PIC X(06) VALUE '520000'.
013500         10  FILLER  PIC X(10) VALUE 'Mastercard'.
013600         10  FILLER  PIC X(08) VALUE 'debit'.
013700     05  FILLER.
013800         10  FILLER  PIC X(06) VALUE '530000'.
013900         10  FILLER  PIC X(10) VALUE 'Mastercard'.
014000         10  FILLER  PIC X(08) VALUE 'prepaid'.
014100     05  FILLER.
014200         10  FILLER  PIC X(06) VALUE '370000'.
014300         10  FILLER  PIC X(10) VALUE 'Amex'.
014400         10  FILLER  PIC X(08) VALUE 'credit'.
014500 01  WS-CARD-CATALOGO REDEFINES WS-CARD-CATALOGO-TABLA.
014600     05  WS-CARD-CAT-ENTRY OCCURS 6 TIMES.
014700         10  WS-CAT-BIN        PIC X(06).
014800         10  WS-CAT-BRAND      PIC X(10).
014900         10  WS-CAT-TIPO       PIC X(08).
015000
015100 01  WS-PAISES-INIC            PIC X(16)
015200                                VALUE 'USCAGBFRDEAUBRMX'.
015300 01  WS-PAISES REDEFINES WS-PAISES-INIC.
015400     05  WS-PAIS OCCURS 8 TIMES     PIC X(02).
015500
015600 01  WS-MCC-CAT-INIC           PIC X(36) VALUE
015700         '541157324814481659685999601160517995'.
015800 01  WS-MCC-CAT REDEFINES WS-MCC-CAT-INIC.
015900     05  WS-MCC-CAT-N OCCURS 9 TIMES  PIC X(04).
016000
016100******************************************************************
016200* TARJETAS Y COMERCIOS GENERADOS, EN MEMORIA PARA TODA LA CORRIDA*
016300******************************************************************
016400 01  WS-TARJETAS-TABLA.
016500     05  WS-TARJETA-ENTRY OCCURS 30 TIMES INDEXED BY WS-TARJ-IDX.
016600         10  WS-TARJ-ID            PIC X(10).
016700         10  WS-TARJ-BIN           PIC X(06).
016800         10  WS-TARJ-BRAND         PIC X(10).
016900         10  WS-TARJ-TIPO          PIC X(08).
017000         10  WS-TARJ-HOME-COUNTRY  PIC X(02).
017100         10  WS-TARJ-IP-DISTINTA   PIC X(01).
017200         10  WS-TARJ-IP-COUNTRY    PIC X(02).
017300         10  FILLER                PIC X(04).
017400
017500 01  WS-COMERCIOS-TABLA.
017600     05  WS-COMERCIO-ENTRY OCCURS 10 TIMES INDEXED BY WS-COM-IDX.
017700         10  WS-COM-ID             PIC X(08).
017800         10  WS-COM-MCC            PIC X(04).
017900         10  WS-COM-COUNTRY        PIC X(02).
018000         10  FILLER                PIC X(04).
018100
018200 PROCEDURE DIVISION.
018300
018400******************************************************************
018500* PARRAFO: 0000-MAIN                                             *
018600* PROPOSITO: PARRAFO PRINCIPAL DEL GENERADOR. ABRE LA SALIDA,    *
018700* ARMA EN MEMORIA LAS WS-NUM-CARDS TARJETAS Y WS-NUM-MERCHANTS   *
018800* COMERCIOS, EMITE LAS WS-NUM-TXN TRANSACCIONES A                *
018900* CARD_TRANSACTIONS Y CIERRA CON EL RESUMEN DE SYSOUT.           *
019000* LLAMADO POR: EL JCL/SCRIPT DE CORRIDA (PUNTO DE ENTRADA UNICO) *
019100* NOTA: ESTE PROGRAMA NO ES DE PRODUCCION (VER PROPOSITO DEL     *
019200* PROGRAMA) - SE CORRE A MANO CUANDO HAY QUE ARMAR UN LOTE DE    *
019300* PRUEBA PARA CFSCOR/CFRULE/CFBIEX.                              *
019400******************************************************************
019500 0000-MAIN.
019600     OPEN OUTPUT CFTXN-FILE.
019700     IF WS-FS-TXNOUT NOT = '00'
019800         DISPLAY 'CFGEN: NO SE PUDO ABRIR CARD_TRANSACTIONS'
019900         GO TO 9950-ABEND
020000     END-IF.
020100     PERFORM 2000-GENERAR-TARJETAS THRU 2000-EXIT.
020200     PERFORM 3000-GENERAR-COMERCIOS THRU 3000-EXIT.
020300     PERFORM 4000-GENERAR-TRANSACCIONES THRU 4000-EXIT.
020400     CLOSE CFTXN-FILE.
020500     PERFORM 9000-PRINT-SUMMARY THRU 9000-EXIT.
020600     STOP RUN.
020700
020800******************************************************************
020900* ARMADO DE LAS N TARJETAS                                       *
021000* LLAMADO POR: 0000-MAIN, AL PRINCIPIO DE LA CORRIDA.            *
021100******************************************************************
021200 2000-GENERAR-TARJETAS.
021300     PERFORM 2100-UNA-TARJETA THRU 2100-EXIT
021400         VARYING WS-SUBI FROM 1 BY 1 UNTIL WS-SUBI > WS-NUM-CARDS.
021500 2000-EXIT.
021600     EXIT.
021700
021800******************************************************************
021900* PARRAFO: 2100-UNA-TARJETA                                      *
022000* PROPOSITO: ARMA UNA ENTRADA DE WS-TARJETAS-TABLA: LE PONE UN   *
022100* ID SINTETICO (CARD_nnnnn), LE ELIGE UN BIN/MARCA/TIPO DEL      *
022200* CATALOGO PONDERADO (2110) Y UN PAIS DE ORIGEN AL AZAR. UNA DE  *
022300* CADA CINCO TARJETAS (WS-SUBI MODULO 5 = 0) SE ARMA CON UNA IP  *
022400* DE PAIS DISTINTO AL DE ORIGEN, PARA EJERCITAR LA REGLA 4 DE    *
022500* CFRULE (GEO-MISMATCH) CUANDO SE GENEREN SUS TRANSACCIONES CNP. *
022600* LLAMADO POR: 2000-GENERAR-TARJETAS, UNA VEZ POR TARJETA.       *
022700******************************************************************
022800 2100-UNA-TARJETA.
022900     SET WS-TARJ-IDX TO WS-SUBI.
023000     MOVE WS-SUBI TO WS-SUBI-ED5.
023100     STRING 'card_' WS-SUBI-ED5 DELIMITED BY SIZE
023200         INTO WS-TARJ-ID(WS-TARJ-IDX).
023300     PERFORM 2110-ELEGIR-CATALOGO THRU 2110-EXIT.
023400     MOVE WS-CAT-BIN(WS-CAT-IDX)   TO WS-TARJ-BIN(WS-TARJ-IDX).
023500     MOVE WS-CAT-BRAND(WS-CAT-IDX) TO WS-TARJ-BRAND(WS-TARJ-IDX).
023600     MOVE WS-CAT-TIPO(WS-CAT-IDX)  TO WS-TARJ-TIPO(WS-TARJ-IDX).
023700     MOVE 8 TO WS-RANGO.
023800     PERFORM 9990-ALEATORIO-N THRU 9990-EXIT.
023900     ADD 1 TO WS-ALEAT GIVING WS-COUNTRY-IDX.
024000     MOVE WS-PAIS(WS-COUNTRY-IDX)
024100                            TO WS-TARJ-HOME-COUNTRY(WS-TARJ-IDX).
024200     DIVIDE WS-SUBI BY 5 GIVING WS-CUOCIENTE REMAINDER WS-REM.
024300     IF WS-REM = 0
024400         MOVE 'S' TO WS-TARJ-IP-DISTINTA(WS-TARJ-IDX)
024500         COMPUTE WS-TEMP-COUNTRY = WS-COUNTRY-IDX + 2
024600         DIVIDE WS-TEMP-COUNTRY BY 8
024700             GIVING WS-CUOCIENTE REMAINDER WS-COUNTRY-IDX
024800         ADD 1 TO WS-COUNTRY-IDX
024900         MOVE WS-PAIS(WS-COUNTRY-IDX)
025000                              TO WS-TARJ-IP-COUNTRY(WS-TARJ-IDX)
025100     ELSE
025200         MOVE 'N' TO WS-TARJ-IP-DISTINTA(WS-TARJ-IDX)
025300         MOVE WS-TARJ-HOME-COUNTRY(WS-TARJ-IDX)
025400                              TO WS-TARJ-IP-COUNTRY(WS-TARJ-IDX)
025500     END-IF.
025600 2100-EXIT.
025700     EXIT.
025800
025900******************************************************************
026000* PARRAFO: 2110-ELEGIR-CATALOGO                                  *
026100* PROPOSITO: SELECCION PONDERADA DEL CATALOGO DE 6 COMBINACIONES *
026200* BIN/MARCA/TIPO (PREPAGA Y AMEX MENOS FRECUENTES QUE LAS        *
026300* DEMAS). SORTEA UN NUMERO DE 0 A 9 Y LO PARTE EN SEIS TRAMOS DE *
026400* ANCHO DISTINTO (2,2,2,1,1,2) EN VEZ DE UN TRAMO PAREJO DE 6.   *
026500* LLAMADO POR: 2100-UNA-TARJETA.                                 *
026600******************************************************************
026700 2110-ELEGIR-CATALOGO.
026800     MOVE 10 TO WS-RANGO.
026900     PERFORM 9990-ALEATORIO-N THRU 9990-EXIT.
027000     IF WS-ALEAT < 2
027100         MOVE 1 TO WS-CAT-IDX
027200     ELSE
027300         IF WS-ALEAT < 4
027400             MOVE 2 TO WS-CAT-IDX
027500         ELSE
027600             IF WS-ALEAT < 6
027700                 MOVE 3 TO WS-CAT-IDX
027800             ELSE
027900                 IF WS-ALEAT < 7
028000                     MOVE 4 TO WS-CAT-IDX
028100                 ELSE
028200                     IF WS-ALEAT < 8
028300                         MOVE 5 TO WS-CAT-IDX
028400                     ELSE
028500                         MOVE 6 TO WS-CAT-IDX
028600                     END-IF
028700                 END-IF
028800             END-IF
028900         END-IF
029000     END-IF.
029100 2110-EXIT.
029200     EXIT.
029300
029400******************************************************************
029500* ARMADO DE LOS M COMERCIOS                                      *
029600* LLAMADO POR: 0000-MAIN, DESPUES DE ARMAR LAS TARJETAS.         *
029700******************************************************************
029800 3000-GENERAR-COMERCIOS.
029900     PERFORM 3100-UN-COMERCIO THRU 3100-EXIT
030000         VARYING WS-SUBI FROM 1 BY 1
030100         UNTIL WS-SUBI > WS-NUM-MERCHANTS.
030200 3000-EXIT.
030300     EXIT.
030400
030500******************************************************************
030600* PARRAFO: 3100-UN-COMERCIO                                      *
030700* PROPOSITO: ARMA UNA ENTRADA DE WS-COMERCIOS-TABLA: LE PONE UN  *
030800* ID SINTETICO (m_nnnnnn), UN MCC SORTEADO DEL CATALOGO DE 9     *
030900* RUBROS (WS-MCC-CAT-N) Y UN PAIS AL AZAR.                       *
031000* LLAMADO POR: 3000-GENERAR-COMERCIOS, UNA VEZ POR COMERCIO.     *
031100******************************************************************
031200 3100-UN-COMERCIO.
031300     SET WS-COM-IDX TO WS-SUBI.
031400     MOVE WS-SUBI TO WS-SUBI-ED6.
031500     STRING 'm_' WS-SUBI-ED6 DELIMITED BY SIZE
031600         INTO WS-COM-ID(WS-COM-IDX).
031700     MOVE 9 TO WS-RANGO.
031800     PERFORM 9990-ALEATORIO-N THRU 9990-EXIT.
031900     ADD 1 TO WS-ALEAT GIVING WS-MCC-IDX-G.
032000     MOVE WS-MCC-CAT-N(WS-MCC-IDX-G) TO WS-COM-MCC(WS-COM-IDX).
032100     MOVE 8 TO WS-RANGO.
032200     PERFORM 9990-ALEATORIO-N THRU 9990-EXIT.
032300     ADD 1 TO WS-ALEAT GIVING WS-COUNTRY-IDX.
032400     MOVE WS-PAIS(WS-COUNTRY-IDX) TO WS-COM-COUNTRY(WS-COM-IDX).
032500 3100-EXIT.
032600     EXIT.
032700
032800******************************************************************
032900* ARMADO DE LAS T TRANSACCIONES                                  *
033000* LLAMADO POR: 0000-MAIN, DESPUES DE ARMAR TARJETAS Y COMERCIOS. *
033100******************************************************************
033200 4000-GENERAR-TRANSACCIONES.
033300     PERFORM 4100-UNA-TRANSACCION THRU 4100-EXIT
033400         VARYING WS-SUBI FROM 1 BY 1 UNTIL WS-SUBI > WS-NUM-TXN.
033500 4000-EXIT.
033600     EXIT.
033700
033800******************************************************************
033900* PARRAFO: 4100-UNA-TRANSACCION                                  *
034000* PROPOSITO: ARMA UN REGISTRO COMPLETO DE CARD_TRANSACTIONS Y LO *
034100* GRABA. LE PONE UN ID SINTETICO (tx_nnnnnnnnn) Y LLAMA EN       *
034200* ORDEN A LOS SEIS SUB-PARRAFOS QUE ARMAN CADA GRUPO DE CAMPOS:  *
034300* TARJETA/COMERCIO (4110), CASO FORZADO DE FRAUDE (4200), MONTO  *
034400* Y TARJETA-PRESENTE (4300), DISPOSITIVO E IP (4400), TIMESTAMP  *
034500* (4500) Y ETIQUETAS/RESULTADO DE AUTORIZACION (4600).           *
034600* LLAMADO POR: 4000-GENERAR-TRANSACCIONES, UNA VEZ POR           *
034700* TRANSACCION.                                                   *
034800******************************************************************
034900 4100-UNA-TRANSACCION.
035000     MOVE WS-SUBI TO WS-SUBI-ED9.
035100     STRING 'tx_' WS-SUBI-ED9 DELIMITED BY SIZE
035200         INTO TXN-TRANSACTION-ID.
035300     PERFORM 4110-ELEGIR-TARJETA-Y-COMERCIO THRU 4110-EXIT.
035400     PERFORM 4200-DETERMINAR-CASO-FORZADO THRU 4200-EXIT.
035500     PERFORM 4300-ARMAR-MONTO-Y-PRESENCIA THRU 4300-EXIT.
035600     PERFORM 4400-ARMAR-DISPOSITIVO-E-IP THRU 4400-EXIT.
035700     PERFORM 4500-ARMAR-TIMESTAMP THRU 4500-EXIT.
035800     PERFORM 4600-ARMAR-ETIQUETAS-Y-RESULTADO THRU 4600-EXIT.
035900     MOVE 'USD' TO TXN-CURRENCY.
036000     WRITE CFTXN-REC.
036100     ADD 1 TO WS-TOTAL-GENERADO-DISPLAY.
036200 4100-EXIT.
036300     EXIT.
036400
036500******************************************************************
036600* PARRAFO: 4110-ELEGIR-TARJETA-Y-COMERCIO                        *
036700* PROPOSITO: SORTEA UNA TARJETA Y UN COMERCIO AL AZAR ENTRE LOS  *
036800* YA GENERADOS Y COPIA SUS DATOS A LA TRANSACCION (ESTOS VALORES *
036900* PUEDEN SER PISADOS DESPUES POR 4200 SI ES UN CASO FORZADO).    *
037000* LLAMADO POR: 4100-UNA-TRANSACCION.                             *
037100******************************************************************
037200 4110-ELEGIR-TARJETA-Y-COMERCIO.
037300     MOVE WS-NUM-CARDS TO WS-RANGO.
037400     PERFORM 9990-ALEATORIO-N THRU 9990-EXIT.
037500     ADD 1 TO WS-ALEAT GIVING WS-CARD-IDX.
037600     SET WS-TARJ-IDX TO WS-CARD-IDX.
037700     MOVE WS-NUM-MERCHANTS TO WS-RANGO.
037800     PERFORM 9990-ALEATORIO-N THRU 9990-EXIT.
037900     ADD 1 TO WS-ALEAT GIVING WS-MERCH-IDX.
038000     SET WS-COM-IDX TO WS-MERCH-IDX.
038100* DATOS DE LA TARJETA SORTEADA.
038200     MOVE WS-TARJ-ID(WS-TARJ-IDX)      TO TXN-CARD-ID.
038300     MOVE WS-TARJ-BIN(WS-TARJ-IDX)     TO TXN-BIN.
038400     MOVE WS-TARJ-BRAND(WS-TARJ-IDX)   TO TXN-BRAND.
038500     MOVE WS-TARJ-TIPO(WS-TARJ-IDX)    TO TXN-CARD-TYPE.
038600     MOVE WS-TARJ-HOME-COUNTRY(WS-TARJ-IDX)
038700                                       TO TXN-HOME-COUNTRY.
038800* DATOS DEL COMERCIO SORTEADO.
038900     MOVE WS-COM-ID(WS-COM-IDX)        TO TXN-MERCHANT-ID.
039000     MOVE WS-COM-MCC(WS-COM-IDX)       TO TXN-MCC.
039100     MOVE WS-COM-COUNTRY(WS-COM-IDX)   TO TXN-MERCHANT-COUNTRY.
039200 4110-EXIT.
039300     EXIT.
039400
039500******************************************************************
039600* PARRAFO: 4200-DETERMINAR-CASO-FORZADO                          *
039700* PROPOSITO: FUERZA CUATRO GRUPOS DE TRANSACCIONES (POR MODULO   *
039800* DE WS-SUBI CONTRA 15, 17, 19 Y 23 - PRIMOS DISTINTOS PARA QUE  *
039900* LOS GRUPOS NO SE PISEN ENTRE SI) PARA GARANTIZAR QUE LAS SIETE *
040000* REGLAS SE EJERCITEN EN LA CORRIDA, SIN IMPORTAR CUANTAS        *
040100* TRANSACCIONES AL AZAR SALGAN INOFENSIVAS. LOS CASOS FORZADOS   *
040200* SIEMPRE VAN CON TXN-IS-FRAUD-PATTERN = 1 Y TXN-CHARGEBACK = 1. *
040300* EL CASO card_testing SIEMPRE USA LA MISMA TARJETA (INDICE 1)   *
040400* PARA QUE SU CONTADOR DE CNP PEQUENAS ALCANCE EL UMBRAL DE LA   *
040500* REGLA 6 (CARD-TESTING-PATTERN) DE CFRULE.                      *
040600* LLAMADO POR: 4100-UNA-TRANSACCION.                             *
040700******************************************************************
040800 4200-DETERMINAR-CASO-FORZADO.
040900     MOVE SPACES TO TXN-FRAUD-SCENARIO.
041000     MOVE ZERO   TO TXN-IS-FRAUD-PATTERN.
041100     MOVE ZERO   TO TXN-CHARGEBACK.
041200     SET WS-NO-ES-CASO-FORZADO TO TRUE.
041300     DIVIDE WS-SUBI BY 15 GIVING WS-CUOCIENTE REMAINDER WS-REM.
041400     IF WS-REM = 0
041500         MOVE 'card_testing'          TO TXN-FRAUD-SCENARIO
041600         SET WS-ES-CASO-FORZADO TO TRUE
041700         MOVE 1 TO WS-CARD-IDX
041800         SET WS-TARJ-IDX TO WS-CARD-IDX
041900         MOVE WS-TARJ-ID(WS-TARJ-IDX)  TO TXN-CARD-ID
042000         MOVE WS-TARJ-BIN(WS-TARJ-IDX) TO TXN-BIN
042100         MOVE WS-TARJ-BRAND(WS-TARJ-IDX)  TO TXN-BRAND
042200         MOVE WS-TARJ-TIPO(WS-TARJ-IDX)   TO TXN-CARD-TYPE
042300         MOVE WS-TARJ-HOME-COUNTRY(WS-TARJ-IDX)
042400                                          TO TXN-HOME-COUNTRY
042500     ELSE
042600         DIVIDE WS-SUBI BY 17 GIVING WS-CUOCIENTE
042700                             REMAINDER WS-REM
042800         IF WS-REM = 0
042900             MOVE 'high_risk_bin_mcc'  TO TXN-FRAUD-SCENARIO
043000             SET WS-ES-CASO-FORZADO TO TRUE
043100             MOVE '7995' TO TXN-MCC
043200             MOVE '530000'   TO TXN-BIN
043300             MOVE 'Mastercard' TO TXN-BRAND
043400             MOVE 'prepaid'   TO TXN-CARD-TYPE
043500         ELSE
043600             DIVIDE WS-SUBI BY 19 GIVING WS-CUOCIENTE
043700                                 REMAINDER WS-REM
043800             IF WS-REM = 0
043900                 MOVE 'geo_mismatch_cnp_high_risk_mcc'
044000                                      TO TXN-FRAUD-SCENARIO
044100                 SET WS-ES-CASO-FORZADO TO TRUE
044200                 MOVE '6051' TO TXN-MCC
044300             ELSE
044400                 DIVIDE WS-SUBI BY 23 GIVING WS-CUOCIENTE
044500                                     REMAINDER WS-REM
044600                 IF WS-REM = 0
044700                     MOVE 'high_amount_cnp'
044800                                      TO TXN-FRAUD-SCENARIO
044900                     SET WS-ES-CASO-FORZADO TO TRUE
045000                 END-IF
045100             END-IF
045200         END-IF
045300     END-IF.
045400     IF WS-ES-CASO-FORZADO
045500         MOVE 1 TO TXN-IS-FRAUD-PATTERN
045600         MOVE 1 TO TXN-CHARGEBACK
045700     END-IF.
045800 4200-EXIT.
045900     EXIT.
046000
046100******************************************************************
046200* PARRAFO: 4300-ARMAR-MONTO-Y-PRESENCIA                          *
046300* PROPOSITO: MONTO Y TARJETA-PRESENTE. LOS COMERCIOS DE RUBRO DE *
046400* ALTO RIESGO {4816,5968,7995,6051} SIEMPRE VAN SIN TARJETA      *
046500* PRESENTE. EL RANGO DE MONTO DEPENDE DEL ESCENARIO DE FRAUDE    *
046600* FORZADO (SI HAY) O, SI NO, DEL MCC DEL COMERCIO - CADA RUBRO   *
046700* TIENE SU PROPIO RANGO TIPICO DE TICKET.                        *
046800* LLAMADO POR: 4100-UNA-TRANSACCION.                             *
046900******************************************************************
047000 4300-ARMAR-MONTO-Y-PRESENCIA.
047100     PERFORM 4310-ES-MCC-ALTO-RIESGO THRU 4310-EXIT.
047200     IF WS-ES-MCC-ALTO-RIESGO-G
047300         MOVE 'N' TO TXN-CARD-PRESENT
047400     ELSE
047500         MOVE 100 TO WS-RANGO
047600         PERFORM 9990-ALEATORIO-N THRU 9990-EXIT
047700         IF WS-ALEAT < 40
047800             MOVE 'Y' TO TXN-CARD-PRESENT
047900         ELSE
048000             MOVE 'N' TO TXN-CARD-PRESENT
048100         END-IF
048200     END-IF.
048300* RANGO DE MONTO POR ESCENARIO FORZADO (LOS CUATRO PRIMEROS WHEN)
048400* O, SI NO ES UN CASO FORZADO, POR MCC DEL COMERCIO.
048500     EVALUATE TRUE
048600* CARD-TESTING: MONTO CHICO A PROPOSITO, ASI QUEDA POR DEBAJO
048700* DEL UMBRAL WS-UMBRAL-CNP DE CFSCOR (10.00).
048800         WHEN TXN-FRAUD-SCENARIO = 'card_testing'
048900             MOVE 'N'    TO TXN-CARD-PRESENT
049000             MOVE 0.50   TO WS-MONTO-MIN
049100             MOVE 8.00   TO WS-MONTO-RANGO
049200* GEO-MISMATCH SOBRE MCC DE ALTO RIESGO: MONTO MODERADO/ALTO
049300* PARA QUE TAMBIEN DISPARE LA REGLA 2 DE CFRULE.
049400         WHEN TXN-FRAUD-SCENARIO =
049500                                 'geo_mismatch_cnp_high_risk_mcc'
049600             MOVE 'N'    TO TXN-CARD-PRESENT
049700             MOVE 100.00 TO WS-MONTO-MIN
049800             MOVE 500.00 TO WS-MONTO-RANGO
049900* HIGH-AMOUNT-CNP: SIEMPRE POR ENCIMA DEL UMBRAL DE LA REGLA 1
050000* (500.00).
050100         WHEN TXN-FRAUD-SCENARIO = 'high_amount_cnp'
050200             MOVE 'N'    TO TXN-CARD-PRESENT
050300             MOVE 500.00 TO WS-MONTO-MIN
050400             MOVE 500.00 TO WS-MONTO-RANGO
050500* HIGH-RISK-BIN-MCC: MONTO MODERADO/ALTO, TARJETA-PRESENTE YA
050600* QUEDO EN 'N' MAS ARRIBA PORQUE EL MCC ES DE ALTO RIESGO.
050700         WHEN TXN-FRAUD-SCENARIO = 'high_risk_bin_mcc'
050800             MOVE 300.00 TO WS-MONTO-MIN
050900             MOVE 500.00 TO WS-MONTO-RANGO
051000* NO ES CASO FORZADO: RANGO TIPICO DEL RUBRO DEL COMERCIO.
051100* 5411 = SUPERMERCADO, TICKET CHICO.
051200         WHEN TXN-MCC = '5411'
051300             MOVE 5.00   TO WS-MONTO-MIN
051400             MOVE 95.00  TO WS-MONTO-RANGO
051500* 5732 = ELECTRODOMESTICOS, TICKET MEDIO.
051600         WHEN TXN-MCC = '5732'
051700             MOVE 50.00  TO WS-MONTO-MIN
051800             MOVE 750.00 TO WS-MONTO-RANGO
051900* 7995/6051 = CASINO/GIRO DE DINERO, RANGO AMPLIO Y ALTO.
052000         WHEN TXN-MCC = '7995' OR TXN-MCC = '6051'
052100             MOVE 20.00  TO WS-MONTO-MIN
052200             MOVE 980.00 TO WS-MONTO-RANGO
052300* CUALQUIER OTRO RUBRO: RANGO GENERICO DE COMERCIO MINORISTA.
052400         WHEN OTHER
052500             MOVE 5.00   TO WS-MONTO-MIN
052600             MOVE 295.00 TO WS-MONTO-RANGO
052700     END-EVALUATE.
052800     COMPUTE WS-RANGO = WS-MONTO-RANGO * 100.
052900     PERFORM 9990-ALEATORIO-N THRU 9990-EXIT.
053000     COMPUTE TXN-AMOUNT = WS-MONTO-MIN + (WS-ALEAT / 100).
053100 4300-EXIT.
053200     EXIT.
053300
053400******************************************************************
053500* PARRAFO: 4310-ES-MCC-ALTO-RIESGO                               *
053600* PROPOSITO: DECIDE SI EL MCC DE LA TRANSACCION ACTUAL ES UNO DE *
053700* LOS CUATRO RUBROS DE ALTO RIESGO (LOS MISMOS QUE CFRULE TRAE   *
053800* EN WS-MCC-AR - ACA VAN SUELTOS PORQUE SON SOLO 4 COMPARACIONES *
053900* Y NO AMERITA UNA TABLA APARTE EN ESTE GENERADOR).              *
054000* LLAMADO POR: 4300-ARMAR-MONTO-Y-PRESENCIA.                     *
054100******************************************************************
054200 4310-ES-MCC-ALTO-RIESGO.
054300     IF TXN-MCC = '4816' OR TXN-MCC = '5968'
054400        OR TXN-MCC = '7995' OR TXN-MCC = '6051'
054500         SET WS-ES-MCC-ALTO-RIESGO-G TO TRUE
054600     ELSE
054700         SET WS-NO-ES-MCC-ALTO-RIESGO-G TO TRUE
054800     END-IF.
054900 4310-EXIT.
055000     EXIT.
055100
055200******************************************************************
055300* PARRAFO: 4400-ARMAR-DISPOSITIVO-E-IP                           *
055400* PROPOSITO: SORTEA UN DISPOSITIVO ENTRE LOS WS-NUM-DEVICES       *
055500* POSIBLES (DEVICE_nnnnn) Y ARMA UNA IP DE 4 OCTETOS COSMETICA.  *
055600* EL PAIS DE LA IP SALE DE LA TARJETA (WS-TARJ-IP-COUNTRY SI ES  *
055700* UNA DE LAS TARJETAS CON IP DISTINTA, WS-TARJ-HOME-COUNTRY SI   *
055800* NO). EL PRIMER OCTETO CODIFICA LA REGION DE LA IP (NORTEAMERICA*
055900* 23.x, EUROPA 51.x, RESTO DEL MUNDO 101.x), SOLO PARA QUE LA    *
056000* DIRECCION SE VEA CONSISTENTE CON EL PAIS EN LOS DATOS DE       *
056100* PRUEBA - NO TIENE NINGUN SIGNIFICADO DE RED REAL.              *
056200* LLAMADO POR: 4100-UNA-TRANSACCION.                             *
056300******************************************************************
056400 4400-ARMAR-DISPOSITIVO-E-IP.
056500     MOVE WS-NUM-DEVICES TO WS-RANGO.
056600     PERFORM 9990-ALEATORIO-N THRU 9990-EXIT.
056700     ADD 1 TO WS-ALEAT GIVING WS-DEV-NUM.
056800     MOVE WS-DEV-NUM TO WS-DEV-NUM-ED.
056900     STRING 'device_' WS-DEV-NUM-ED DELIMITED BY SIZE
057000         INTO TXN-DEVICE-ID.
057100     IF WS-TARJ-IP-DISTINTA(WS-TARJ-IDX) = 'S'
057200         MOVE WS-TARJ-IP-COUNTRY(WS-TARJ-IDX) TO TXN-IP-COUNTRY
057300     ELSE
057400         MOVE TXN-HOME-COUNTRY TO TXN-IP-COUNTRY
057500     END-IF.
057600     IF TXN-IP-COUNTRY = 'US' OR TXN-IP-COUNTRY = 'CA'
057700         MOVE 23  TO WS-OCTETO1
057800     ELSE
057900         IF TXN-IP-COUNTRY = 'GB' OR TXN-IP-COUNTRY = 'FR'
058000            OR TXN-IP-COUNTRY = 'DE'
058100             MOVE 51  TO WS-OCTETO1
058200         ELSE
058300             MOVE 101 TO WS-OCTETO1
058400         END-IF
058500     END-IF.
058600     MOVE 256 TO WS-RANGO.
058700     PERFORM 9990-ALEATORIO-N THRU 9990-EXIT.
058800     MOVE WS-ALEAT TO WS-OCTETO2.
058900     PERFORM 9990-ALEATORIO-N THRU 9990-EXIT.
059000     MOVE WS-ALEAT TO WS-OCTETO3.
059100     PERFORM 9990-ALEATORIO-N THRU 9990-EXIT.
059200     MOVE WS-ALEAT TO WS-OCTETO4.
059300     STRING WS-OCTETO1 '.' WS-OCTETO2 '.' WS-OCTETO3 '.'
059400            WS-OCTETO4 DELIMITED BY SIZE INTO TXN-IP-ADDRESS.
059500 4400-EXIT.
059600     EXIT.
059700
059800******************************************************************
059900* PARRAFO: 4500-ARMAR-TIMESTAMP                                  *
060000* PROPOSITO: MARCA DE TIEMPO COSMETICA (NO REPRESENTA UNA FECHA  *
060100* REAL DE CALENDARIO - SOLO VARIA LA HORA DENTRO DE UN MISMO     *
060200* DIA FIJO, 2024-01-01, PARA QUE LAS T TRANSACCIONES QUEDEN      *
060300* DISTRIBUIDAS A LO LARGO DEL DIA SIN NECESITAR RELOJ NI FECHA   *
060400* DE SISTEMA).                                                   *
060500* LLAMADO POR: 4100-UNA-TRANSACCION.                             *
060600******************************************************************
060700 4500-ARMAR-TIMESTAMP.
060800     DIVIDE WS-SUBI BY 86400 GIVING WS-CUOCIENTE
060900                         REMAINDER WS-SEG-DIA.
061000     DIVIDE WS-SEG-DIA BY 3600 GIVING WS-HH REMAINDER WS-SEG-DIA.
061100     DIVIDE WS-SEG-DIA BY 60   GIVING WS-MM REMAINDER WS-SS.
061200     MOVE WS-HH TO WS-HH-ED.
061300     MOVE WS-MM TO WS-MM-ED.
061400     MOVE WS-SS TO WS-SS-ED.
061500     STRING '2024-01-01T' WS-HH-ED ':' WS-MM-ED ':' WS-SS-ED
061600            '.000000' DELIMITED BY SIZE INTO TXN-TIMESTAMP.
061700 4500-EXIT.
061800     EXIT.
061900
062000******************************************************************
062100* PARRAFO: 4600-ARMAR-ETIQUETAS-Y-RESULTADO                      *
062200* PROPOSITO: LAS ETIQUETAS DE FRAUDE YA QUEDARON FIJADAS EN 4200;*
062300* AQUI SOLO SE DECIDE EL RESULTADO DE AUTORIZACION (RECHAZADAS   *
062400* ~50% SI ES UN CASO FORZADO DE FRAUDE, PARA QUE LA REGLA 7 DE   *
062500* CFRULE TAMBIEN TENGA CHANCE DE DISPARAR SOBRE ESOS CASOS, Y    *
062600* SOLO 5% EN EL RESTO DE LA POBLACION, COMO EN UNA CARTERA REAL).*
062700* LLAMADO POR: 4100-UNA-TRANSACCION, AL FINAL DE LOS SEIS        *
062800* SUB-PARRAFOS DE ARMADO.                                        *
062900******************************************************************
063000 4600-ARMAR-ETIQUETAS-Y-RESULTADO.
063100     MOVE 100 TO WS-RANGO.
063200     PERFORM 9990-ALEATORIO-N THRU 9990-EXIT.
063300     IF WS-ES-CASO-FORZADO
063400         IF WS-ALEAT < 50
063500             MOVE 'declined' TO TXN-AUTH-RESULT
063600         ELSE
063700             MOVE 'approved' TO TXN-AUTH-RESULT
063800         END-IF
063900     ELSE
064000         IF WS-ALEAT < 5
064100             MOVE 'declined' TO TXN-AUTH-RESULT
064200         ELSE
064300             MOVE 'approved' TO TXN-AUTH-RESULT
064400         END-IF
064500     END-IF.
064600 4600-EXIT.
064700     EXIT.
064800
064900******************************************************************
065000* PARRAFO: 9990-ALEATORIO-N                                      *
065100* PROPOSITO: DEVUELVE EN WS-ALEAT UN ENTERO 0..(WS-RANGO - 1) A  *
065200* PARTIR DE LA SEMILLA CONGRUENCIAL (GENERADOR PARK-MILLER,      *
065300* MULTIPLICADOR 48271, MODULO 2**31-1). NO USA NINGUNA FUNCION   *
065400* INTRINSECA NI EL RELOJ DEL SISTEMA, PARA QUE UNA CORRIDA CON   *
065500* LA MISMA WS-SEMILLA INICIAL SEA REPRODUCIBLE. EL LLAMADOR      *
065600* DEBE CARGAR WS-RANGO ANTES DE ESTE PERFORM.                    *
065700* LLAMADO POR: TODOS LOS PARRAFOS DE 2100 EN ADELANTE QUE        *
065800* NECESITAN UN VALOR AL AZAR.                                    *
065900******************************************************************
066000 9990-ALEATORIO-N.
066100     COMPUTE WS-PRODUCTO = WS-SEMILLA * 48271.
066200     DIVIDE WS-PRODUCTO BY 2147483647
066300         GIVING WS-CUOCIENTE REMAINDER WS-SEMILLA.
066400     IF WS-SEMILLA = ZERO
066500         MOVE 123456789 TO WS-SEMILLA
066600     END-IF.
066700     DIVIDE WS-SEMILLA BY WS-RANGO
066800         GIVING WS-CUOCIENTE REMAINDER WS-ALEAT.
066900 9990-EXIT.
067000     EXIT.
067100
067200******************************************************************
067300* PARRAFO: 9000-PRINT-SUMMARY                                    *
067400* PROPOSITO: MUESTRA POR SYSOUT CUANTAS TRANSACCIONES SE         *
067500* GRABARON EN CARD_TRANSACTIONS EN ESTA CORRIDA DEL GENERADOR.   *
067600* LLAMADO POR: 0000-MAIN, DESPUES DE CERRAR EL ARCHIVO.          *
067700******************************************************************
067800 9000-PRINT-SUMMARY.
067900     DISPLAY 'CFGEN: TRANSACCIONES GENERADAS = '
068000             WS-TOTAL-GENERADO-ED.
068100 9000-EXIT.
068200     EXIT.
068300
068400******************************************************************
068500* PARRAFO: 9950-ABEND                                            *
068600* PROPOSITO: PUNTO UNICO DE CORTE ANORMAL DE LA CORRIDA. MUESTRA *
068700* UN MENSAJE POR SYSOUT Y TERMINA - NO CIERRA EL ARCHIVO         *
068800* EXPLICITAMENTE, LO HACE EL SISTEMA OPERATIVO AL FINALIZAR LA   *
068900* TAREA.                                                         *
069000* LLAMADO POR: 0000-MAIN, VIA GO TO, CUANDO FALLA EL OPEN DE     *
069100* CARD_TRANSACTIONS.                                             *
069200******************************************************************
069300 9950-ABEND.
069400     DISPLAY 'CFGEN: CORRIDA ABORTADA - VER MENSAJES ANTERIORES'.
069500     STOP RUN.
069600 9950-EXIT.
069700     EXIT.
